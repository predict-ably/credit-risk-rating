000100*************************************************************
000200*                                                           *
000300*   RECORD DEFINITION FOR EXPECTED-LOSS POSTING FILE        *
000400*        ONE RECORD WRITTEN PER EXPOSURE READ               *
000500*************************************************************
000600*  FILE SIZE 80 BYTES.
000700*
000800* 11/03/86 VBC - CREATED FOR CREDIT RISK RATING PROJECT.
000900* 02/07/97 VBC - FILLER RE-SIZED TO BRING RECORD BACK TO THE
001000*                STANDARD 80 BYTE LENGTH USED BY THE OTHER
001100*                FILES ON THIS JOB - SEE RS845.
001200*
001300 FD  ELPOST
001400     RECORD CONTAINS 80 CHARACTERS
001500     RECORDING MODE IS F.
001600*
001700 01  EL-POST-RECORD.
001800     03  EL-ACCOUNT          PIC X(10).
001900     03  EL-SCALE-SET        PIC X(08).
002000     03  EL-PD-VALUE         PIC 9(01)V9(06).
002100     03  EL-LGD-VALUE        PIC 9(01)V9(06).
002200     03  EL-AMOUNT           PIC 9(11)V99.
002300     03  EL-STATUS           PIC X(04).
002400*                                 "OK  " OR AN ERROR CODE - SEE RS845
002500     03  FILLER              PIC X(31).
002600*
