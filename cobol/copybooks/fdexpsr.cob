000100*************************************************************
000200*                                                           *
000300*   RECORD DEFINITION FOR LOAN EXPOSURE FILE                *
000400*        SORTED BY SCALE-SET THEN ACCOUNT ON INPUT          *
000500*************************************************************
000600*  FILE SIZE 80 BYTES.
000700*
000800* 11/03/86 VBC - CREATED FOR CREDIT RISK RATING PROJECT.
000900*
001000 FD  EXPOSURE
001100     RECORD CONTAINS 80 CHARACTERS
001200     RECORDING MODE IS F.
001300*
001400 01  EX-EXPOSURE-RECORD.
001500     03  EX-ACCOUNT          PIC X(10).
001600     03  EX-SCALE-SET        PIC X(08).
001700*                                 MUST NAME A VALIDATED FCS SCALE-SET
001800     03  EX-PD-GRADE         PIC X(16).
001900     03  EX-LGD-GRADE        PIC X(16).
002000     03  EX-EAD              PIC 9(11)V99.
002100*                                 ZERO OR BLANK DEFAULTS TO 1.00 - RS820
002200     03  FILLER              PIC X(17).
002300*
