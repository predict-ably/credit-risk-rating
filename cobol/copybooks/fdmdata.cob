000100*************************************************************
000200*                                                           *
000300*   RECORD DEFINITION FOR SCALE-SET METADATA FILE           *
000400*        ONE LINE PER METADATA ITEM, GROUPED BY SCALE-SET   *
000500*************************************************************
000600*  FILE SIZE 80 BYTES. SORTED BY MD-SCALE-SET ON INPUT, IN
000700*  THE SAME SCALE-SET SEQUENCE AS SCALEDEF.
000800*
000900* 06/05/86 VBC - CREATED FOR CREDIT RISK RATING PROJECT.
001000*
001100 FD  METADATA
001200     RECORD CONTAINS 80 CHARACTERS
001300     RECORDING MODE IS F.
001400*
001500 01  MD-METADATA-RECORD.
001600     03  MD-SCALE-SET        PIC X(08).
001700     03  MD-ITEM-NAME        PIC X(20).
001800*                                 MUST BE IDENTIFIER STYLE - SEE RS900
001900     03  MD-ITEM-VALUE       PIC X(40).
002000     03  FILLER              PIC X(12).
002100*
