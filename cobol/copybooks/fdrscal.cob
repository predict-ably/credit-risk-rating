000100*************************************************************
000200*                                                           *
000300*   RECORD DEFINITION FOR RATING-SCALE DEFINITION FILE      *
000400*        ONE LINE PER GRADE, GROUPED BY SCALE-SET           *
000500*************************************************************
000600*  FILE SIZE 80 BYTES. SORTED BY SD-SCALE-SET ON INPUT.
000700*
000800* 06/05/86 VBC - CREATED FOR CREDIT RISK RATING PROJECT.
000900* 19/11/92 VBC - WIDENED SD-GRADE FROM 10 TO 16 FOR FARM
001000*                CREDIT NUMERIC GRADES.
001100*
001200 FD  SCALEDEF
001300     RECORD CONTAINS 80 CHARACTERS
001400     RECORDING MODE IS F.
001500*
001600 01  SD-SCALE-DEF-RECORD.
001700     03  SD-SYSTEM-ID        PIC X(04).
001800*                                 UCS, MDYN, MDYU OR FCS
001900     03  SD-SCALE-SET        PIC X(08).
002000*                                 GROUPS ALL LINES OF ONE SUBMITTED SCALE
002100     03  SD-DIMENSION        PIC X(03).
002200*                                 "1D " - "PD " - "LGD"
002300     03  SD-GRADE            PIC X(16).
002400*                                 GRADE CODE, LEFT JUSTIFIED
002500     03  SD-VALUE            PIC 9(01)V9(06).
002600*                                 RISK VALUE, 0.000000 - 9.999999
002700     03  FILLER              PIC X(42).
002800*
