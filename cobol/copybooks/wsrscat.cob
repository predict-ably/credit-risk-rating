000100*************************************************************
000200*                                                           *
000300*   PREDEFINED RATING SYSTEM CATALOG                        *
000400*   ONE BLOCK PER SYSTEM: REQUIRED GRADES, REQUIRED         *
000500*   METADATA ITEMS AND THE SYSTEM'S PRINT NAME.              *
000600*   THIS IS FIXED REFERENCE DATA - NOT READ FROM A FILE,     *
000700*   IN THE SAME MANNER AS THE OLD -PR1-/-PR2- PAY PARAMETER  *
000800*   BLOCKS. DO NOT ADD A SYSTEM HERE WITHOUT RS010 SIGN-OFF. *
000900*************************************************************
001000*
001100* 12/03/86 VBC - CREATED FOR CREDIT RISK RATING PROJECT. LOADED
001200*                BY VALUE CLAUSE AND RE-MAPPED BY REDEFINES SO
001300*                RS010 CAN SEARCH EACH LIST AS A TABLE.
001400* 30/09/93 VBC - FCS PD/LGD BLOCKS ADDED FOR FARM CREDIT WORK.
001500* 14/02/99 VBC - Y2K REVIEW - NO DATE FIELDS PRESENT IN THIS
001600*                COPYBOOK, NO CHANGE REQUIRED.
001700*
001800*-----------------------------------------------------------*
001900*    SYSTEM NAME LOOKUP, KEYED BY SD-SYSTEM-ID               *
002000*-----------------------------------------------------------*
002100 01  CT-SYSTEM-NAMES.
002200     03  CT-SYS-ID-1       PIC X(04) VALUE "UCS ".
002300     03  CT-SYS-NM-1       PIC X(30)
002400             VALUE "UNIFORM CLASSIFICATION SYSTEM".
002500     03  CT-SYS-ID-2       PIC X(04) VALUE "MDYN".
002600     03  CT-SYS-NM-2       PIC X(30)
002700             VALUE "MOODYS NOTCHED SCALE".
002800     03  CT-SYS-ID-3       PIC X(04) VALUE "MDYU".
002900     03  CT-SYS-NM-3       PIC X(30)
003000             VALUE "MOODYS UN-NOTCHED SCALE".
003100     03  CT-SYS-ID-4       PIC X(04) VALUE "FCS ".
003200     03  CT-SYS-NM-4       PIC X(30)
003300             VALUE "FARM CREDIT SYSTEM PD/LGD".
003350     03  FILLER            PIC X(04).
003400 01  CT-SYSTEM-NAME-TBL REDEFINES CT-SYSTEM-NAMES.
003500     03  CT-SYS-NAME-ENTRY OCCURS 4 TIMES.
003600         05  CT-SYS-TBL-ID   PIC X(04).
003700         05  CT-SYS-TBL-NM   PIC X(30).
003800 01  CT-SYS-TBL-CNT        PIC 9(1) COMP VALUE 4.
003900*
004000*-----------------------------------------------------------*
004100*    UCS - UNIFORM CLASSIFICATION SYSTEM (1D, 5 GRADES)      *
004200*-----------------------------------------------------------*
004300 01  CT-UCS-GRADES.
004400     03  CT-UCS-GR-1       PIC X(16) VALUE "Acceptable".
004500     03  CT-UCS-GR-2       PIC X(16) VALUE "Special Mention".
004600     03  CT-UCS-GR-3       PIC X(16) VALUE "Substandard".
004700     03  CT-UCS-GR-4       PIC X(16) VALUE "Doubtful".
004800     03  CT-UCS-GR-5       PIC X(16) VALUE "Loss".
004850     03  FILLER            PIC X(04).
004900 01  CT-UCS-GR-TBL REDEFINES CT-UCS-GRADES.
005000     03  CT-UCS-GR-TBL-R   PIC X(16) OCCURS 5 TIMES.
005100 01  CT-UCS-GR-CNT         PIC 9(2) COMP VALUE 5.
005200*
005300 01  CT-UCS-META.
005400     03  CT-UCS-MT-1       PIC X(20) VALUE "institution".
005500     03  CT-UCS-MT-2       PIC X(20) VALUE "examination_date".
005550     03  FILLER            PIC X(04).
005600 01  CT-UCS-MT-TBL REDEFINES CT-UCS-META.
005700     03  CT-UCS-MT-TBL-R   PIC X(20) OCCURS 2 TIMES.
005800 01  CT-UCS-MT-CNT         PIC 9(1) COMP VALUE 2.
005900*
006000*-----------------------------------------------------------*
006100*    MDYN - MOODYS NOTCHED SCALE (1D, 21 GRADES)              *
006200*-----------------------------------------------------------*
006300 01  CT-MDYN-GRADES.
006400     03  CT-MDYN-GR-01     PIC X(16) VALUE "Aaa".
006500     03  CT-MDYN-GR-02     PIC X(16) VALUE "Aa1".
006600     03  CT-MDYN-GR-03     PIC X(16) VALUE "Aa2".
006700     03  CT-MDYN-GR-04     PIC X(16) VALUE "Aa3".
006800     03  CT-MDYN-GR-05     PIC X(16) VALUE "A1".
006900     03  CT-MDYN-GR-06     PIC X(16) VALUE "A2".
007000     03  CT-MDYN-GR-07     PIC X(16) VALUE "A3".
007100     03  CT-MDYN-GR-08     PIC X(16) VALUE "Baa1".
007200     03  CT-MDYN-GR-09     PIC X(16) VALUE "Baa2".
007300     03  CT-MDYN-GR-10     PIC X(16) VALUE "Baa3".
007400     03  CT-MDYN-GR-11     PIC X(16) VALUE "Ba1".
007500     03  CT-MDYN-GR-12     PIC X(16) VALUE "Ba2".
007600     03  CT-MDYN-GR-13     PIC X(16) VALUE "Ba3".
007700     03  CT-MDYN-GR-14     PIC X(16) VALUE "B1".
007800     03  CT-MDYN-GR-15     PIC X(16) VALUE "B2".
007900     03  CT-MDYN-GR-16     PIC X(16) VALUE "B3".
008000     03  CT-MDYN-GR-17     PIC X(16) VALUE "Caa1".
008100     03  CT-MDYN-GR-18     PIC X(16) VALUE "Caa2".
008200     03  CT-MDYN-GR-19     PIC X(16) VALUE "Caa3".
008300     03  CT-MDYN-GR-20     PIC X(16) VALUE "Ca".
008400     03  CT-MDYN-GR-21     PIC X(16) VALUE "C".
008450     03  FILLER            PIC X(04).
008500 01  CT-MDYN-GR-TBL REDEFINES CT-MDYN-GRADES.
008600     03  CT-MDYN-GR-TBL-R  PIC X(16) OCCURS 21 TIMES.
008700 01  CT-MDYN-GR-CNT        PIC 9(2) COMP VALUE 21.
008800*
008900 01  CT-MDYN-META.
009000     03  CT-MDYN-MT-1      PIC X(20) VALUE "rating_date".
009100     03  CT-MDYN-MT-2      PIC X(20) VALUE "issuer".
009150     03  FILLER            PIC X(04).
009200 01  CT-MDYN-MT-TBL REDEFINES CT-MDYN-META.
009300     03  CT-MDYN-MT-TBL-R  PIC X(20) OCCURS 2 TIMES.
009400 01  CT-MDYN-MT-CNT        PIC 9(1) COMP VALUE 2.
009500*
009600*-----------------------------------------------------------*
009700*    MDYU - MOODYS UN-NOTCHED SCALE (1D, 9 GRADES)            *
009800*-----------------------------------------------------------*
009900 01  CT-MDYU-GRADES.
010000     03  CT-MDYU-GR-1      PIC X(16) VALUE "Aaa".
010100     03  CT-MDYU-GR-2      PIC X(16) VALUE "Aa".
010200     03  CT-MDYU-GR-3      PIC X(16) VALUE "A".
010300     03  CT-MDYU-GR-4      PIC X(16) VALUE "Baa".
010400     03  CT-MDYU-GR-5      PIC X(16) VALUE "Ba".
010500     03  CT-MDYU-GR-6      PIC X(16) VALUE "B".
010600     03  CT-MDYU-GR-7      PIC X(16) VALUE "Caa".
010700     03  CT-MDYU-GR-8      PIC X(16) VALUE "Ca".
010800     03  CT-MDYU-GR-9      PIC X(16) VALUE "C".
010850     03  FILLER            PIC X(04).
010900 01  CT-MDYU-GR-TBL REDEFINES CT-MDYU-GRADES.
011000     03  CT-MDYU-GR-TBL-R  PIC X(16) OCCURS 9 TIMES.
011100 01  CT-MDYU-GR-CNT        PIC 9(2) COMP VALUE 9.
011200*
011300 01  CT-MDYU-META.
011400     03  CT-MDYU-MT-1      PIC X(20) VALUE "rating_date".
011500     03  CT-MDYU-MT-2      PIC X(20) VALUE "issuer".
011550     03  FILLER            PIC X(04).
011600 01  CT-MDYU-MT-TBL REDEFINES CT-MDYU-META.
011700     03  CT-MDYU-MT-TBL-R  PIC X(20) OCCURS 2 TIMES.
011800 01  CT-MDYU-MT-CNT        PIC 9(1) COMP VALUE 2.
011900*
012000*-----------------------------------------------------------*
012100*    FCS - FARM CREDIT SYSTEM (2D: PD 14 GRADES, LGD 6)       *
012200*-----------------------------------------------------------*
012300 01  CT-FCS-PD-GRADES.
012400     03  CT-FCS-PD-01      PIC X(16) VALUE "1".
012500     03  CT-FCS-PD-02      PIC X(16) VALUE "2".
012600     03  CT-FCS-PD-03      PIC X(16) VALUE "3".
012700     03  CT-FCS-PD-04      PIC X(16) VALUE "4".
012800     03  CT-FCS-PD-05      PIC X(16) VALUE "5".
012900     03  CT-FCS-PD-06      PIC X(16) VALUE "6".
013000     03  CT-FCS-PD-07      PIC X(16) VALUE "7".
013100     03  CT-FCS-PD-08      PIC X(16) VALUE "8".
013200     03  CT-FCS-PD-09      PIC X(16) VALUE "9".
013300     03  CT-FCS-PD-10      PIC X(16) VALUE "10".
013400     03  CT-FCS-PD-11      PIC X(16) VALUE "11".
013500     03  CT-FCS-PD-12      PIC X(16) VALUE "12".
013600     03  CT-FCS-PD-13      PIC X(16) VALUE "13".
013700     03  CT-FCS-PD-14      PIC X(16) VALUE "14".
013750     03  FILLER            PIC X(04).
013800 01  CT-FCS-PD-TBL REDEFINES CT-FCS-PD-GRADES.
013900     03  CT-FCS-PD-TBL-R   PIC X(16) OCCURS 14 TIMES.
014000 01  CT-FCS-PD-CNT         PIC 9(2) COMP VALUE 14.
014100*
014200 01  CT-FCS-LGD-GRADES.
014300     03  CT-FCS-LGD-1      PIC X(16) VALUE "A".
014400     03  CT-FCS-LGD-2      PIC X(16) VALUE "B".
014500     03  CT-FCS-LGD-3      PIC X(16) VALUE "C".
014600     03  CT-FCS-LGD-4      PIC X(16) VALUE "D".
014700     03  CT-FCS-LGD-5      PIC X(16) VALUE "E".
014800     03  CT-FCS-LGD-6      PIC X(16) VALUE "F".
014850     03  FILLER            PIC X(04).
014900 01  CT-FCS-LGD-TBL REDEFINES CT-FCS-LGD-GRADES.
015000     03  CT-FCS-LGD-TBL-R  PIC X(16) OCCURS 6 TIMES.
015100 01  CT-FCS-LGD-CNT        PIC 9(1) COMP VALUE 6.
015200*
015300 01  CT-FCS-META.
015400     03  CT-FCS-MT-1       PIC X(20) VALUE "institution".
015500     03  CT-FCS-MT-2       PIC X(20) VALUE "model_version".
015600     03  CT-FCS-MT-3       PIC X(20) VALUE "calibration_date".
015650     03  FILLER            PIC X(04).
015700 01  CT-FCS-MT-TBL REDEFINES CT-FCS-META.
015800     03  CT-FCS-MT-TBL-R   PIC X(20) OCCURS 3 TIMES.
015900 01  CT-FCS-MT-CNT         PIC 9(1) COMP VALUE 3.
016000*
016100*-----------------------------------------------------------*
016200*    GENERIC SCRATCH AREA - RS010 COPIES THE APPROPRIATE     *
016300*    LIST ABOVE IN HERE BEFORE CALLING THE SHARED CHECK      *
016400*    PARAGRAPHS, RATHER THAN CODING THE CHECK FIVE TIMES     *
016500*-----------------------------------------------------------*
016600 01  RS-REQ-AREA.
016620     03  RS-REQ-AREA-DATA       PIC X(336).
016640     03  FILLER                 PIC X(04).
016700 01  RS-REQ-TABLE REDEFINES RS-REQ-AREA.
016800     03  RS-REQ-TBL-R           PIC X(16) OCCURS 21 TIMES.
016900 01  RS-REQ-CNT                 PIC 9(2) COMP VALUE ZERO.
017000*
017100 01  RS-REQ-META-AREA.
017120     03  RS-REQ-META-AREA-DATA  PIC X(60).
017140     03  FILLER                 PIC X(04).
017200 01  RS-REQ-META-TABLE REDEFINES RS-REQ-META-AREA.
017300     03  RS-REQ-MT-TBL-R        PIC X(20) OCCURS 3 TIMES.
017400 01  RS-REQ-META-CNT            PIC 9(1) COMP VALUE ZERO.
017500*
