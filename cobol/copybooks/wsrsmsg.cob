000100*************************************************************
000200*                                                           *
000300*   BATCH ERROR CODES AND THEIR REPORT MESSAGE TEXT          *
000400*   USED ON VALRPT AND MOVED TO EL-STATUS ON ELPOST/ELRPT    *
000500*************************************************************
000600*
000700* 12/03/86 VBC - CREATED FOR CREDIT RISK RATING PROJECT.
000800* 27/08/91 VBC - ADDED IVSC, NSCL, BDPD, BDLG FOR UNIT 2 PASS.
000900* 14/02/99 VBC - Y2K REVIEW OF THIS MODULE - NO DATE FIELDS
001000*                PRESENT, NO CHANGE REQUIRED.
001100*
001200 01  RS-ERROR-MESSAGES.
001300     03  RS-MSG-SYSX     PIC X(40)
001400             VALUE "UNKNOWN RATING SYSTEM CODE".
001500     03  RS-MSG-DIMN     PIC X(40)
001600             VALUE "DIMENSION MARKER INVALID FOR THIS SYSTEM".
001700     03  RS-MSG-GRMS     PIC X(40)
001800             VALUE "REQUIRED GRADE MISSING FROM SCALE".
001900     03  RS-MSG-GREX     PIC X(40)
002000             VALUE "UNEXPECTED EXTRA GRADE IN SCALE".
002100     03  RS-MSG-MDRQ     PIC X(40)
002200             VALUE "REQUIRED METADATA ITEM MISSING".
002300     03  RS-MSG-VALR     PIC X(40)
002400             VALUE "GRADE VALUE OUTSIDE RANGE 0 TO 1".
002500     03  RS-MSG-MDKY     PIC X(40)
002600             VALUE "METADATA ITEM NAME NOT IDENTIFIER STYLE".
002700     03  RS-MSG-NSCL     PIC X(40)
002800             VALUE "SCALE-SET NOT FOUND".
002900     03  RS-MSG-IVSC     PIC X(40)
003000             VALUE "SCALE-SET FAILED UNIT 1 VALIDATION".
003100     03  RS-MSG-BDPD     PIC X(40)
003200             VALUE "PD GRADE NOT IN SCALE".
003300     03  RS-MSG-BDLG     PIC X(40)
003400             VALUE "LGD GRADE NOT IN SCALE".
003450     03  FILLER          PIC X(08).
003500*
