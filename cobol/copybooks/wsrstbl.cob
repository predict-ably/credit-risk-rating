000100*************************************************************
000200*                                                           *
000300*   WORKING TABLES FOR THE RATING SCALE VALIDATION AND      *
000400*   EXPECTED LOSS PASSES.  NO INDEXED FILES ARE USED ON     *
000500*   THIS JOB - EVERYTHING BELOW IS BUILT IN CORE FROM THE   *
000600*   SEQUENTIAL INPUT, IN THE SAME WAY THE OLD PAYROLL WORK   *
000700*   TABLES WERE BUILT FROM THE ACCOUNT FILE.                 *
000800*************************************************************
000900*
001000* 11/03/86 VBC - CREATED FOR CREDIT RISK RATING PROJECT.
001100* 18/07/88 VBC - RAISED RS-VS-ENTRY FROM 200 TO 500 SCALE-SETS
001200*                AFTER THE FARM CREDIT PILOT RAN OUT OF ROOM.
001300* 14/02/99 VBC - Y2K REVIEW OF THIS MODULE - NO DATE FIELDS
001400*                PRESENT, NO CHANGE REQUIRED.
001500*
001600*-----------------------------------------------------------*
001700*    SCALE-SET CURRENTLY BEING LOADED / VALIDATED (UNIT 1)   *
001800*-----------------------------------------------------------*
001900 01  RS-CURRENT-SCALE.
002000     03  RS-CUR-SCALE-SET       PIC X(08).
002100     03  RS-CUR-SYSTEM-ID       PIC X(04).
002200     03  RS-CUR-SAW-1D          PIC X VALUE "N".
002300     03  RS-CUR-SAW-PD          PIC X VALUE "N".
002400     03  RS-CUR-SAW-LGD         PIC X VALUE "N".
002500     03  RS-CUR-STATUS          PIC X VALUE "V".
002550         88  RS-CUR-STATUS-VALID        VALUE "V".
002560         88  RS-CUR-STATUS-INVALID      VALUE "I".
002600*                                   V = VALID, I = INVALID
002700     03  RS-CUR-ERROR-CNT       PIC 9(4) COMP VALUE ZERO.
002800     03  RS-CUR-DIM1-CNT        PIC 9(4) COMP VALUE ZERO.
002900     03  RS-CUR-DIM1-TABLE.
003000         05  RS-CUR-DIM1-ENTRY OCCURS 25 TIMES.
003100             07  RS-CUR-DIM1-GRADE   PIC X(16).
003200             07  RS-CUR-DIM1-VALUE   PIC 9(01)V9(06).
003300     03  RS-CUR-DIM2-CNT        PIC 9(4) COMP VALUE ZERO.
003400     03  RS-CUR-DIM2-TABLE.
003500         05  RS-CUR-DIM2-ENTRY OCCURS 10 TIMES.
003600             07  RS-CUR-DIM2-GRADE   PIC X(16).
003700             07  RS-CUR-DIM2-VALUE   PIC 9(01)V9(06).
003800     03  RS-CUR-META-CNT        PIC 9(4) COMP VALUE ZERO.
003900     03  RS-CUR-META-TABLE.
004000         05  RS-CUR-META-ENTRY OCCURS 10 TIMES.
004100             07  RS-CUR-META-NAME    PIC X(20).
004200             07  RS-CUR-META-VALUE   PIC X(40).
004250     03  FILLER                 PIC X(08).
004300*
004400*-----------------------------------------------------------*
004500*    VIOLATIONS FOUND FOR THE SCALE-SET NOW BEING VALIDATED  *
004600*-----------------------------------------------------------*
004700 01  RS-ERROR-LIST.
004800     03  RS-ERR-CNT             PIC 9(4) COMP VALUE ZERO.
004900     03  RS-ERR-ENTRY OCCURS 60 TIMES.
005000         05  RS-ERR-CODE        PIC X(04).
005100         05  RS-ERR-DIM         PIC X(03).
005200         05  RS-ERR-ITEM        PIC X(20).
005300         05  RS-ERR-MSG         PIC X(40).
005350     03  FILLER                 PIC X(08).
005400*
005500*-----------------------------------------------------------*
005600*    VALIDATED-SCALES TABLE RETAINED FROM UNIT 1 FOR USE     *
005700*    BY UNIT 2 (A SCALE-SET NOT ENTERED HERE GIVES "NSCL")   *
005800*-----------------------------------------------------------*
005900 01  RS-VALIDATED-SCALES.
006000     03  RS-VS-COUNT            PIC 9(4) COMP VALUE ZERO.
006100     03  RS-VS-ENTRY OCCURS 500 TIMES.
006200         05  RS-VS-SCALE-SET    PIC X(08).
006300         05  RS-VS-SYSTEM-ID    PIC X(04).
006400         05  RS-VS-STATUS       PIC X.
006450             88  RS-VS-STATUS-VALID     VALUE "V".
006460             88  RS-VS-STATUS-INVALID   VALUE "I".
006500         05  RS-VS-DIM1-CNT     PIC 9(4) COMP.
006600         05  RS-VS-DIM1-TABLE.
006700             07  RS-VS-DIM1-ENTRY OCCURS 25 TIMES.
006800                 09  RS-VS-DIM1-GRADE  PIC X(16).
006900                 09  RS-VS-DIM1-VALUE  PIC 9(01)V9(06).
007000         05  RS-VS-DIM2-CNT     PIC 9(4) COMP.
007100         05  RS-VS-DIM2-TABLE.
007200             07  RS-VS-DIM2-ENTRY OCCURS 10 TIMES.
007300                 09  RS-VS-DIM2-GRADE  PIC X(16).
007400                 09  RS-VS-DIM2-VALUE  PIC 9(01)V9(06).
007450     03  FILLER                 PIC X(08).
007500*
007600*-----------------------------------------------------------*
007700*    SUBSCRIPTS AND SWITCHES - ALL COMP PER STANDARDS        *
007800*-----------------------------------------------------------*
007900 01  RS-SUBSCRIPTS.
008000     03  RS-IX1                 PIC 9(4) COMP.
008100     03  RS-IX2                 PIC 9(4) COMP.
008200     03  RS-IX3                 PIC 9(4) COMP.
008300     03  RS-FOUND-SW            PIC X VALUE "N".
008320         88  RS-FOUND                   VALUE "Y".
008340         88  RS-NOT-FOUND                VALUE "N".
008400     03  WS-CHK-DIM             PIC 9 COMP.
008500*                                   1 = CHECK DIM1, 2 = CHECK DIM2
008600     03  WS-CHK-DIM-CNT         PIC 9(4) COMP.
008700     03  WS-KEY-VALID-SW        PIC X VALUE "Y".
008720         88  WS-KEY-IS-VALID             VALUE "Y".
008740         88  WS-KEY-IS-INVALID           VALUE "N".
008800     03  WS-KEY-SAW-SPACE-SW    PIC X VALUE "N".
008820         88  WS-KEY-SAW-SPACE            VALUE "Y".
008900     03  WS-KEY-CHAR            PIC X.
008950     03  FILLER                 PIC X(08).
009000*
009100 01  WS-ERROR-PASS-FIELDS.
009200     03  WS-ERR-CODE            PIC X(04).
009300     03  WS-ERR-DIM             PIC X(03).
009400     03  WS-ERR-ITEM            PIC X(20).
009500     03  WS-ERR-MSG-TEXT        PIC X(40).
009600     03  WS-ERR-DIM-TAG         PIC X(03).
009650     03  FILLER                 PIC X(08).
009700*
009800*-----------------------------------------------------------*
009900*    END-OF-FILE SWITCHES AND FILE STATUS CODES              *
010000*-----------------------------------------------------------*
010100 01  WS-EOF-SWITCHES.
010200     03  WS-SCALEDEF-EOF-SW     PIC X VALUE "N".
010220         88  WS-SCALEDEF-EOF            VALUE "Y".
010300     03  WS-METADATA-EOF-SW     PIC X VALUE "N".
010320         88  WS-METADATA-EOF             VALUE "Y".
010400     03  WS-EXPOSURE-EOF-SW     PIC X VALUE "N".
010420         88  WS-EXPOSURE-EOF             VALUE "Y".
010450     03  FILLER                 PIC X(08).
010500*
010600 01  WS-FILE-STATUS-CODES.
010700     03  WS-SCALEDEF-STATUS     PIC X(02).
010800     03  WS-METADATA-STATUS     PIC X(02).
010900     03  WS-EXPOSURE-STATUS     PIC X(02).
011000     03  WS-ELPOST-STATUS       PIC X(02).
011100     03  WS-VALRPT-STATUS       PIC X(02).
011200     03  WS-ELRPT-STATUS        PIC X(02).
011250     03  FILLER                 PIC X(08).
011300*
011400*-----------------------------------------------------------*
011500*    GRAND TOTALS FOR BOTH REPORTS                           *
011600*-----------------------------------------------------------*
011700 01  RS-TOTALS.
011800     03  RS-SCALES-READ         PIC 9(6) COMP VALUE ZERO.
011900     03  RS-SCALES-VALID        PIC 9(6) COMP VALUE ZERO.
012000     03  RS-SCALES-INVALID      PIC 9(6) COMP VALUE ZERO.
012100     03  RS-EXP-READ            PIC 9(7) COMP VALUE ZERO.
012200     03  RS-EXP-OK              PIC 9(7) COMP VALUE ZERO.
012300     03  RS-EXP-ERROR           PIC 9(7) COMP VALUE ZERO.
012400     03  RS-TOT-EAD             PIC 9(13)V99 VALUE ZERO.
012500     03  RS-TOT-EL              PIC 9(13)V99 VALUE ZERO.
012600     03  RS-SS-EAD              PIC 9(13)V99 VALUE ZERO.
012700     03  RS-SS-EL               PIC 9(13)V99 VALUE ZERO.
012750     03  FILLER                 PIC X(08).
012800*
012900*-----------------------------------------------------------*
013000*    EXPECTED LOSS WORKING REGISTERS (UNIT 2)                 *
013100*-----------------------------------------------------------*
013200 01  RS-EL-WORK.
013300     03  WS-PD-VALUE            PIC 9(01)V9(06).
013400     03  WS-LGD-VALUE           PIC 9(01)V9(06).
013500     03  WS-EAD-VALUE           PIC 9(11)V99.
013600     03  RS-EL-PRODUCT          PIC 9(14)V9(10) COMP-3.
013700*                                   FULL PRECISION PER RS820 BEFORE
013800*                                   ROUNDING HALF-UP INTO EL-AMOUNT
013900     03  WS-PREV-SCALE-SET      PIC X(08) VALUE SPACES.
013950     03  FILLER                 PIC X(08).
014000*
014100*-----------------------------------------------------------*
014200*    PRINT-LINE SCRATCH FIELDS FOR VALRPT AND ELRPT           *
014300*-----------------------------------------------------------*
014400 01  WS-PRINT-FIELDS.
014500     03  WS-PRT-SCALE-SET       PIC X(08).
014600     03  WS-PRT-SYSTEM-ID       PIC X(04).
014700     03  WS-PRT-SYSTEM-NAME     PIC X(30).
014800     03  WS-PRT-CODE            PIC X(04).
014900     03  WS-PRT-DIM             PIC X(03).
015000     03  WS-PRT-ITEM            PIC X(20).
015100     03  WS-PRT-MSG             PIC X(40).
015200     03  WS-PRT-STATUS-LINE     PIC X(60).
015300     03  WS-PRT-ERR-COUNT-ED    PIC ZZZ9.
015350     03  FILLER                 PIC X(08).
015400*
015500 01  WS-PRINT-EL-FIELDS.
015600     03  WS-PRT-EL-ACCOUNT      PIC X(10).
015700     03  WS-PRT-EL-SCALE-SET    PIC X(08).
015800     03  WS-PRT-EL-PD-GRADE     PIC X(16).
015900     03  WS-PRT-EL-LGD-GRADE    PIC X(16).
016000     03  WS-PRT-EL-PD-VALUE     PIC 9(01)V9(06).
016100     03  WS-PRT-EL-LGD-VALUE    PIC 9(01)V9(06).
016200     03  WS-PRT-EL-EAD          PIC 9(11)V99.
016300     03  WS-PRT-EL-AMOUNT       PIC 9(11)V99.
016400     03  WS-PRT-EL-STATUS       PIC X(04).
016450     03  FILLER                 PIC X(08).
016500*
016600*-----------------------------------------------------------*
016700*    REPORT PAGING CONTROL - SAME CONVENTION AS PYRGSTR       *
016800*-----------------------------------------------------------*
016900 01  RS-PAGE-LINES              PIC 9(3) COMP VALUE 60.
017000*
