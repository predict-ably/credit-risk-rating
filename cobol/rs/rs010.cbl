000100*****************************************************************
000200*                                                                *
000300*          CREDIT RISK RATING SYSTEM - VALIDATION AND           *
000400*                   EXPECTED LOSS BATCH                         *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*=================================
001000*
001100 PROGRAM-ID.    RS010.
001200 AUTHOR.        V B COEN.
001300 INSTALLATION.  APPLEWOOD COMPUTERS - CREDIT RISK SYSTEMS DEPT.
001400 DATE-WRITTEN.  11/03/1986.
001500 DATE-COMPILED.
001600 SECURITY.      COPYRIGHT (C) 1986-2026, APPLEWOOD COMPUTERS.
001700*               ALL RIGHTS RESERVED - SEE CHANGE LOG BELOW.
001800*
001900*    REMARKS.          VALIDATES RATING-SCALE DEFINITIONS AGAINST
002000*                      THE PREDEFINED CATALOG OF RATING SYSTEMS
002100*                      (UCS, MOODYS NOTCHED, MOODYS UN-NOTCHED AND
002200*                      FARM CREDIT PD/LGD) AND THEN POSTS EXPECTED
002300*                      LOSS FOR EACH LOAN EXPOSURE AGAINST THE
002400*                      SCALE-SETS THAT PASSED VALIDATION.
002500*    VERSION.          SEE PROG-VERSION IN WORKING-STORAGE.
002600*    CALLED MODULES.   NONE.
002700*    FILES USED.
002800*                      SCALEDEF  RATING SCALE DEFINITIONS  (INPUT)
002900*                      METADATA  SCALE-SET METADATA ITEMS  (INPUT)
003000*                      EXPOSURE  LOAN EXPOSURE RECORDS     (INPUT)
003100*                      ELPOST    EXPECTED LOSS POSTINGS    (OUTPUT)
003200*                      VALRPT    SCALE VALIDATION REPORT   (OUTPUT)
003300*                      ELRPT     EXPECTED LOSS SUMMARY     (OUTPUT)
003400*    ERROR CODES USED.
003500*                      SYSX DIMN GRMS GREX MDRQ VALR MDKY
003600*                      NSCL IVSC BDPD BDLG
003700*
003800*-----------------------------------------------------------------
003900*  CHANGES
004000*-----------------------------------------------------------------
004100* 11/03/86 VBC -      CREATED. INITIAL CODING FOR CREDIT DEPT PILOT
004200*                     COVERING UCS SCALES ONLY.
004300* 02/09/86 VBC -      ADDED MOODYS NOTCHED AND UN-NOTCHED CATALOG
004400*                     ENTRIES AT CREDIT DEPT REQUEST.
004500* 30/09/93 VBC - CR114 ADDED FARM CREDIT (FCS) TWO DIMENSIONAL
004600*                     PD/LGD SCALES AND UNIT 2 EXPECTED LOSS PASS.
004700* 27/08/91 VBC -      (RETRO-NUMBERED, SEE CR114) ELPOST FILE AND
004800*                     ELRPT REPORT ADDED.
004900* 14/02/99 VBC - Y2K  YEAR 2000 REVIEW. NO TWO-DIGIT YEAR FIELDS
005000*                     FOUND IN THIS PROGRAM - METADATA DATES ARE
005100*                     CARRIED AS OPAQUE TEXT, NOT EDITED HERE.
005200*                     NO CHANGE REQUIRED.
005300* 02/07/97 VBC -      FIXED EL-POST-RECORD FILLER SIZE - SEE RS845.
005400* 19/11/01 VBC -      GRADE COMPARISON CONFIRMED CASE SENSITIVE
005500*                     PER CREDIT DEPT MEMO OF 14/11/01.
005600* 23/05/06 VBC -      RAISED RS-ERR-ENTRY TABLE FROM 40 TO 60 AFTER
005700*                     A FARM CREDIT SCALE-SET OVERFLOWED IT.
005800* 18/10/13 VBC -      MINOR TIDY OF PARAGRAPH NAMES, NO LOGIC CHANGE.
005900* 16/04/24 VBC -      COPYRIGHT NOTICE UPDATE.
006000* 19/09/25 VBC - 3.3  VERSION MARKER UPDATE, NO LOGIC CHANGE.
006010* 02/10/25 VBC - RS861 FIRST-CHAR/IDENT-CHAR CLASSES WERE UPPER-CASE
006020*                     ONLY - CATALOG METADATA NAMES ARE LOWER CASE -
006030*                     ADDED "a" THRU "z" SO MDKY STOPS FIRING ON
006040*                     EVERY VALID SCALE-SET.
006045* 02/10/25 VBC - RS862 REWRAPPED SEVERAL STATEMENTS THAT HAD DRIFTED
006050*                     PAST COL 72 - LOSING THEIR CLOSING QUOTE OR
006055*                     BRACKET ON THIS COMPILER.
006060* 06/10/25 VBC - RS866 PROG-VERSION MOVED TO A 77-LEVEL PER DEPT
006070*                     STANDARD, NOT A 01-GROUP.
006080* 06/10/25 VBC - RS867 ADDED CONDITION-NAMES FOR THE STATUS/SWITCH
006085*                     FIELDS THAT DRIVE THE CONTROL BREAKS AND
006090*                     LOOKUPS, PER DEPT STANDARD.
006095* 06/10/25 VBC - RS868 EX-EAD DEFAULT NOW ALSO FIRES ON A SPACE-
006097*                     FILLED FIELD, NOT JUST A ZERO ONE - A SHORT
006099*                     EXPOSURE LINE WAS SLIPPING THROUGH BLANK.
006101* 12/11/25 VBC - RS871 1131-CHECK-KEY-CHAR STOPPED SCANNING THE
006102*                     INSTANT IT SAW A SPACE, SO A SECOND WORD
006103*                     AFTER AN EMBEDDED SPACE SLIPPED PAST MDKY -
006104*                     NOW RUNS ON AND FAILS THE KEY IF ANYTHING
006105*                     BUT MORE SPACE FOLLOWS.
006106* 12/11/25 VBC - RS872 ADDED THE MISSING TRAILING FILLER TO
006107*                     EVERY WS 01-GROUP IN WSRSTBL/WSRSCAT/
006108*                     WSRSMSG - SOME HAD SLIPPED THROUGH WITHOUT.
006110*
006200 ENVIRONMENT             DIVISION.
006300*=================================
006400 CONFIGURATION           SECTION.
006500*-----------------------------------------------------------------
006600 SOURCE-COMPUTER.        IBM-370.
006700 OBJECT-COMPUTER.        IBM-370.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS FIRST-CHAR IS "A" THRU "Z", "a" THRU "z", "_"
007100     CLASS IDENT-CHAR IS "A" THRU "Z", "a" THRU "z",
007150                          "0" THRU "9", "_"
007200     UPSI-0 ON STATUS IS RS-TRACE-ON
007300            OFF STATUS IS RS-TRACE-OFF.
007400*
007500 INPUT-OUTPUT            SECTION.
007600*-----------------------------------------------------------------
007700 FILE-CONTROL.
007800     SELECT SCALEDEF     ASSIGN TO "SCALEDEF"
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-SCALEDEF-STATUS.
008100     SELECT METADATA     ASSIGN TO "METADATA"
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-METADATA-STATUS.
008400     SELECT EXPOSURE     ASSIGN TO "EXPOSURE"
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-EXPOSURE-STATUS.
008700     SELECT ELPOST       ASSIGN TO "ELPOST"
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-ELPOST-STATUS.
009000     SELECT VALRPT       ASSIGN TO "VALRPT"
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-VALRPT-STATUS.
009300     SELECT ELRPT        ASSIGN TO "ELRPT"
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS WS-ELRPT-STATUS.
009600*
009700 DATA                    DIVISION.
009800*=================================
009900 FILE                    SECTION.
010000*-----------------------------------------------------------------
010050*   SCALEDEF - ONE LINE PER GRADE/VALUE PAIR, KEYED BY SCALE-SET.
010100 COPY "fdrscal.cob".
010200*
010250*   METADATA - ONE LINE PER NAME/VALUE ITEM, KEYED BY SCALE-SET.
010300 COPY "fdmdata.cob".
010400*
010450*   EXPOSURE - ONE LINE PER LOAN ACCOUNT TO BE RATED FOR LOSS.
010500 COPY "fdexpsr.cob".
010600*
010650*   ELPOST - ONE OUTPUT LINE PER EXPOSURE, PD/LGD/EL AND STATUS.
010700 COPY "fdelpst.cob".
010800*
010900*-----------------------------------------------------------------
011000*   SCALE VALIDATION REPORT - VALRPT, 132 COLUMN PRINT FILE
011100*-----------------------------------------------------------------
011200 FD  VALRPT
011300     REPORTS ARE SCALE-VALIDATION-REPORT.
011400*
011500*-----------------------------------------------------------------
011600*   EXPECTED LOSS SUMMARY - ELRPT, 132 COLUMN PRINT FILE
011700*-----------------------------------------------------------------
011800 FD  ELRPT
011900     REPORTS ARE EXPECTED-LOSS-REPORT.
012000*
012100 WORKING-STORAGE         SECTION.
012200*-----------------------------------------------------------------
012233*   BUMP THE TRAILING DIGITS EACH TIME THIS PROGRAM IS RELEASED -
012266*   OPERATIONS CHECK THIS AGAINST THE RUN-BOOK BEFORE A SUBMIT.
012300 77  PROG-VERSION            PIC X(20)
012350            VALUE "RS010 V1.04 19/09/25".
012400*
012425*   THE PREDEFINED CATALOG - WHAT GRADES/METADATA EACH OF THE
012450*   FOUR RATING SYSTEMS IS ALLOWED TO CARRY.  DEPT-MAINTAINED,
012475*   NOT DRIVEN OFF ANY INPUT FILE.
012500 COPY "wsrscat.cob".
012600*
012633*   WORK TABLES FOR THE SCALE-SET CURRENTLY BEING BUILT/VALIDATED
012666*   IN UNIT 1, PLUS THE SAVED-SCALE TABLE UNIT 2 LOOKS UP AGAINST.
012700 COPY "wsrstbl.cob".
012800*
012825*   REPORT MESSAGE TEXT FOR EACH ERROR CODE - KEPT SEPARATE FROM
012850*   THE CODES THEMSELVES SO WORDING CAN CHANGE WITHOUT A RECOMPILE
012875*   OF THE VALIDATION LOGIC.
012900 COPY "wsrsmsg.cob".
013000*
013100 REPORT                 SECTION.
013200*=================================
013300*
013333*   ONE SECTION PER SCALE-SET PROCESSED IN UNIT 1, PLUS A FINAL
013366*   COUNT FOOTING - SEE 1300-PRINT-SCALE-SET.
013400 RD  SCALE-VALIDATION-REPORT
013500     CONTROL FINAL
013600     PAGE LIMIT RS-PAGE-LINES
013700     HEADING 1
013800     FIRST DETAIL 5
013900     LAST DETAIL RS-PAGE-LINES.
014000*
014050*   STANDARD DEPT PAGE HEADING, REPEATS ON EVERY PAGE.
014100 01  VR-PAGE-HEAD          TYPE PAGE HEADING.
014200     03  LINE 1.
014300         05  COL 1  PIC X(45)
014400             VALUE "CREDIT RISK RATING SYSTEM VALIDATION BATCH".
014500         05  COL 120 PIC X(5)  VALUE "PAGE ".
014600         05  COL 125 PIC ZZ9   SOURCE PAGE-COUNTER.
014700     03  LINE 2.
014800         05  COL 1  PIC X(30) VALUE "SCALE VALIDATION REPORT".
014900     03  LINE 4.
015000         05  COL 1  PIC X(4)  VALUE "CODE".
015100         05  COL 6  PIC X(3)  VALUE "DIM".
015200         05  COL 10 PIC X(20) VALUE "ITEM / GRADE".
015300         05  COL 31 PIC X(40) VALUE "MESSAGE".
015400*
015450*   SCALE-SET/SYSTEM IDENTIFICATION LINE, ONE PER SCALE-SET.
015500 01  VR-HEADER-LINE        TYPE DETAIL.
015600     03  LINE PLUS 2.
015700         05  COL 1  PIC X(10) VALUE "SCALE-SET ".
015800         05  COL 11 PIC X(8)  SOURCE WS-PRT-SCALE-SET.
015900         05  COL 22 PIC X(7)  VALUE "SYSTEM ".
016000         05  COL 29 PIC X(4)  SOURCE WS-PRT-SYSTEM-ID.
016100         05  COL 35 PIC X(30) SOURCE WS-PRT-SYSTEM-NAME.
016200*
016250*   ONE LINE PER ERROR, OR THE SINGLE "VALID" LINE WHEN CLEAN.
016300 01  VR-DETAIL-LINE        TYPE DETAIL.
016400     03  LINE PLUS 1.
016500         05  COL 1  PIC X(4)  SOURCE WS-PRT-CODE.
016600         05  COL 6  PIC X(3)  SOURCE WS-PRT-DIM.
016700         05  COL 10 PIC X(20) SOURCE WS-PRT-ITEM.
016800         05  COL 31 PIC X(40) SOURCE WS-PRT-MSG.
016900*
016950*   OVERALL VALID/INVALID LINE, WITH THE ERROR COUNT IF INVALID.
017000 01  VR-STATUS-LINE        TYPE DETAIL.
017100     03  LINE PLUS 1.
017200         05  COL 1  PIC X(60) SOURCE WS-PRT-STATUS-LINE.
017300*
017350*   RUN-WIDE SCALE-SET COUNTS, PRINTED AT CONTROL FOOTING FINAL.
017400 01  VR-FINAL-TOTALS       TYPE CONTROL FOOTING FINAL.
017500     03  LINE PLUS 2.
017600         05  COL 1  PIC X(22) VALUE "SCALE-SETS READ    = ".
017700         05  COL 23 PIC ZZZ,ZZ9 SOURCE RS-SCALES-READ.
017800     03  LINE PLUS 1.
017900         05  COL 1  PIC X(22) VALUE "SCALE-SETS VALID   = ".
018000         05  COL 23 PIC ZZZ,ZZ9 SOURCE RS-SCALES-VALID.
018100     03  LINE PLUS 1.
018200         05  COL 1  PIC X(22) VALUE "SCALE-SETS INVALID = ".
018300         05  COL 23 PIC ZZZ,ZZ9 SOURCE RS-SCALES-INVALID.
018400*
018433*   ONE DETAIL LINE PER EXPOSURE, A SUBTOTAL ON EACH SCALE-SET
018466*   BREAK, AND A FINAL RUN-WIDE FOOTING - SEE 2020/2300.
018500 RD  EXPECTED-LOSS-REPORT
018600     CONTROL FINAL
018700     PAGE LIMIT RS-PAGE-LINES
018800     HEADING 1
018900     FIRST DETAIL 5
019000     LAST DETAIL RS-PAGE-LINES.
019100*
019150*   SAME DEPT PAGE HEADING LAYOUT AS VR-PAGE-HEAD ABOVE.
019200 01  ER-PAGE-HEAD          TYPE PAGE HEADING.
019300     03  LINE 1.
019400         05  COL 1  PIC X(45)
019500             VALUE "CREDIT RISK RATING SYSTEM VALIDATION BATCH".
019600         05  COL 120 PIC X(5)  VALUE "PAGE ".
019700         05  COL 125 PIC ZZ9   SOURCE PAGE-COUNTER.
019800     03  LINE 2.
019900         05  COL 1  PIC X(30) VALUE "EXPECTED LOSS SUMMARY".
020000     03  LINE 4.
020100         05  COL 1  PIC X(10) VALUE "ACCOUNT".
020200         05  COL 12 PIC X(8)  VALUE "SCALESET".
020300         05  COL 22 PIC X(16) VALUE "PD GRADE".
020400         05  COL 39 PIC X(16) VALUE "LGD GRADE".
020500         05  COL 56 PIC X(8)  VALUE "PD VAL".
020600         05  COL 65 PIC X(8)  VALUE "LGD VAL".
020700         05  COL 74 PIC X(14) VALUE "EAD".
020800         05  COL 90 PIC X(14) VALUE "EXPECTED LOSS".
020900         05  COL 106 PIC X(4) VALUE "STAT".
021000*
021050*   ONE LINE PER EXPOSURE POSTED, GOOD OR BAD - SEE 2250.
021100 01  ER-DETAIL-LINE        TYPE DETAIL.
021200     03  LINE PLUS 1.
021300         05  COL 1   PIC X(10) SOURCE WS-PRT-EL-ACCOUNT.
021400         05  COL 12  PIC X(8)  SOURCE WS-PRT-EL-SCALE-SET.
021500         05  COL 22  PIC X(16) SOURCE WS-PRT-EL-PD-GRADE.
021600         05  COL 39  PIC X(16) SOURCE WS-PRT-EL-LGD-GRADE.
021700         05  COL 56  PIC 9.999999 SOURCE WS-PRT-EL-PD-VALUE.
021800         05  COL 65  PIC 9.999999 SOURCE WS-PRT-EL-LGD-VALUE.
021900         05  COL 74  PIC ZZ,ZZZ,ZZZ,ZZ9.99 SOURCE WS-PRT-EL-EAD.
022000         05  COL 90  PIC ZZ,ZZZ,ZZZ,ZZ9.99
022050             SOURCE WS-PRT-EL-AMOUNT.
022100         05  COL 106 PIC X(4)  SOURCE WS-PRT-EL-STATUS.
022200*
022250*   SCALE-SET BREAK LINE - EAD/EL ACCUMULATE SINCE THE LAST BREAK.
022300 01  ER-SUBTOTAL-LINE      TYPE DETAIL.
022400     03  LINE PLUS 2.
022500         05  COL 1  PIC X(12) VALUE "SUBTOTAL   ".
022600         05  COL 12 PIC X(8)  SOURCE WS-PREV-SCALE-SET.
022700         05  COL 74 PIC ZZ,ZZZ,ZZZ,ZZ9.99 SOURCE RS-SS-EAD.
022800         05  COL 90 PIC ZZ,ZZZ,ZZZ,ZZ9.99 SOURCE RS-SS-EL.
022900*
022950*   RUN-WIDE EXPOSURE COUNTS AND GRAND TOTALS, PRINTED ONCE.
023000 01  ER-FINAL-TOTALS       TYPE CONTROL FOOTING FINAL.
023100     03  LINE PLUS 2.
023200         05  COL 1  PIC X(22) VALUE "EXPOSURES READ     = ".
023300         05  COL 23 PIC ZZZ,ZZ9 SOURCE RS-EXP-READ.
023400     03  LINE PLUS 1.
023500         05  COL 1  PIC X(22) VALUE "EXPOSURES OK       = ".
023600         05  COL 23 PIC ZZZ,ZZ9 SOURCE RS-EXP-OK.
023700     03  LINE PLUS 1.
023800         05  COL 1  PIC X(22) VALUE "EXPOSURES IN ERROR = ".
023900         05  COL 23 PIC ZZZ,ZZ9 SOURCE RS-EXP-ERROR.
024000     03  LINE PLUS 1.
024100         05  COL 1  PIC X(22) VALUE "TOTAL EAD          = ".
024200         05  COL 23 PIC ZZ,ZZZ,ZZZ,ZZ9.99 SOURCE RS-TOT-EAD.
024300     03  LINE PLUS 1.
024400         05  COL 1  PIC X(22) VALUE "TOTAL EXPECTED LOSS= ".
024500         05  COL 23 PIC ZZ,ZZZ,ZZZ,ZZ9.99 SOURCE RS-TOT-EL.
024600*
024700 PROCEDURE               DIVISION.
024800*=================================
024900*
025000*-----------------------------------------------------------------
025025*   TOP OF THE RUN - THREE STRAIGHT PASSES, NO RESTART LOGIC.
025050*   UNIT 1 VALIDATES EVERY SCALE-SET ON SCALEDEF/METADATA, THEN
025075*   UNIT 2 POSTS EVERY EXPOSURE AGAINST WHAT UNIT 1 KEPT.
025100 0000-MAIN-CONTROL.
025200*-----------------------------------------------------------------
025233*   OPEN THE THREE INPUT FILES AND THE THREE OUTPUT FILES AND
025266*   KICK OFF BOTH REPORT WRITER REPORTS (VALRPT, ELRPT).
025300     PERFORM 0100-INITIALIZE.
025400     PERFORM 1000-VALIDATE-SCALES THRU 1000-EXIT.
025500     PERFORM 2000-POST-EXPOSURES THRU 2000-EXIT.
025533*   TERMINATE WAS ALREADY DONE IN 0100/1000/2000 - JUST CLOSE
025566*   THE FILES AND FALL THROUGH TO STOP RUN IN 0000-MAIN-CONTROL.
025600     PERFORM 9000-CLOSE-DOWN.
025700     STOP RUN.
025800*
025900*-----------------------------------------------------------------
026000 0100-INITIALIZE.
026100*-----------------------------------------------------------------
026200     OPEN INPUT  SCALEDEF METADATA EXPOSURE.
026300     OPEN OUTPUT ELPOST.
026400     OPEN OUTPUT VALRPT.
026500     OPEN OUTPUT ELRPT.
026600     INITIATE SCALE-VALIDATION-REPORT.
026700     INITIATE EXPECTED-LOSS-REPORT.
026800*
026900*-----------------------------------------------------------------
027000*   UNIT 1 - SCALE VALIDATION PASS
027100*-----------------------------------------------------------------
027200 1000-VALIDATE-SCALES.
027300*-----------------------------------------------------------------
027400     PERFORM 1010-READ-SCALEDEF.
027450*   NEXT METADATA LINE - SAME AT-END PATTERN AS 1010.
027500     PERFORM 1110-READ-METADATA.
027600     PERFORM 1020-LOAD-SCALE-SET THRU 1020-EXIT
027700         UNTIL WS-SCALEDEF-EOF.
027800     TERMINATE SCALE-VALIDATION-REPORT.
027900 1000-EXIT.
028000     EXIT.
028100*
028200 1010-READ-SCALEDEF.
028300     READ SCALEDEF
028400         AT END
028433*   GO TO RATHER THAN A STRAIGHT FALL-THROUGH - THE REST OF THIS
028466*   PARAGRAPH (THE NORMAL READ PATH) MUST NOT EXECUTE ON EOF.
028500             MOVE "Y" TO WS-SCALEDEF-EOF-SW
028600             GO TO 1010-EXIT
028700     END-READ.
028800 1010-EXIT.
028900     EXIT.
029000*
029020*   ONE SCALE-SET AT A TIME - SCALEDEF IS IN SCALE-SET/GRADE
029040*   SEQUENCE SO WE JUST RIDE THE CONTROL BREAK.  METADATA FOR
029060*   THE SAME SCALE-SET IS PULLED IN HERE TOO (RS862) SO BOTH
029080*   PASSES LAND IN 1200-VALIDATE-SCALE-SET TOGETHER.
029100 1020-LOAD-SCALE-SET.
029133*   CLEAR DOWN THE WORK AREA FOR A NEW SCALE-SET - COUNTS TO ZERO,
029166*   DIMENSION-SEEN SWITCHES TO "N", STATUS OPTIMISTICALLY "V".
029200     MOVE SD-SCALE-SET TO RS-CUR-SCALE-SET.
029300     MOVE SPACES        TO RS-CUR-SYSTEM-ID.
029400     MOVE "N" TO RS-CUR-SAW-1D RS-CUR-SAW-PD RS-CUR-SAW-LGD.
029500     MOVE ZERO TO RS-CUR-DIM1-CNT RS-CUR-DIM2-CNT
029600                  RS-CUR-META-CNT RS-CUR-ERROR-CNT.
029650*   STAYS "V" UNLESS 1900-ADD-ERROR OR 1200 FLIPS IT TO "I".
029700     MOVE "V" TO RS-CUR-STATUS.
029733*   RIDES THE SCALEDEF CONTROL BREAK - KEEPS PULLING GRADE LINES
029766*   UNTIL EOF OR THE SCALE-SET NUMBER CHANGES UNDER US.
029800     PERFORM 1030-ACCUMULATE-GRADE-LINE THRU 1030-EXIT
029900         UNTIL WS-SCALEDEF-EOF
030000            OR SD-SCALE-SET NOT = RS-CUR-SCALE-SET.
030025*   SAME BREAK LOGIC, THIS TIME RIDING THE METADATA FILE'S OWN
030050*   SCALE-SET SEQUENCE - THE TWO FILES NEED NOT BE IN STEP WITH
030075*   EACH OTHER, EACH HAS ITS OWN EOF SWITCH AND BREAK TEST.
030100     PERFORM 1120-ACCUMULATE-META-LINE THRU 1120-EXIT
030200         UNTIL WS-METADATA-EOF
030300            OR MD-SCALE-SET NOT = RS-CUR-SCALE-SET.
030400     PERFORM 1200-VALIDATE-SCALE-SET THRU 1200-EXIT.
030500     PERFORM 1300-PRINT-SCALE-SET THRU 1300-EXIT.
030600     PERFORM 1400-SAVE-VALIDATED-SCALE THRU 1400-EXIT.
030633*   RUN TOTAL FOR THE VALRPT FINAL FOOTING, REGARDLESS OF WHETHER
030666*   THE SCALE-SET TURNED OUT VALID.
030700     ADD 1 TO RS-SCALES-READ.
030800     IF RS-CUR-STATUS-VALID
030900         ADD 1 TO RS-SCALES-VALID
031000     ELSE
031100         ADD 1 TO RS-SCALES-INVALID
031200     END-IF.
031300 1020-EXIT.
031400     EXIT.
031500*
031550*   ONE SCALEDEF DETAIL LINE - FAN OUT BY SD-DIMENSION TAG.
031600 1030-ACCUMULATE-GRADE-LINE.
031633*   SYSTEM ID COMES OFF THE FIRST DETAIL LINE FOR THE SCALE-SET -
031666*   EVERY LINE AFTER THAT IS ASSUMED TO CARRY THE SAME ONE.
031700     IF RS-CUR-SYSTEM-ID = SPACES
031800         MOVE SD-SYSTEM-ID TO RS-CUR-SYSTEM-ID
031900     END-IF.
032000     EVALUATE SD-DIMENSION
032050*   1D COVERS THE ONE-DIMENSIONAL SYSTEMS (UCS/MDYN/MDYU).
032100         WHEN "1D "
032200             MOVE "Y" TO RS-CUR-SAW-1D
032300             PERFORM 1040-STORE-DIM1-GRADE THRU 1040-EXIT
032350*   PD AND LGD ARE THE TWO FARM CREDIT (FCS) DIMENSIONS.
032400         WHEN "PD "
032500             MOVE "Y" TO RS-CUR-SAW-PD
032600             PERFORM 1040-STORE-DIM1-GRADE THRU 1040-EXIT
032700         WHEN "LGD"
032800             MOVE "Y" TO RS-CUR-SAW-LGD
032900             PERFORM 1050-STORE-DIM2-GRADE THRU 1050-EXIT
033000         WHEN OTHER
033100             CONTINUE
033200     END-EVALUATE.
033300     PERFORM 1010-READ-SCALEDEF.
033400 1030-EXIT.
033500     EXIT.
033600*
033633*   1D/PD GO IN THE SAME 25-ENTRY TABLE - DUPLICATE GRADE ON
033666*   THE SAME SCALE-SET JUST OVERLAYS THE VALUE (LAST ONE WINS).
033700 1040-STORE-DIM1-GRADE.
033800     MOVE "N" TO RS-FOUND-SW.
033900     MOVE 1   TO RS-IX1.
034000     PERFORM 1041-FIND-DIM1-GRADE THRU 1041-EXIT
034100         UNTIL RS-IX1 > RS-CUR-DIM1-CNT OR RS-FOUND.
034200     IF RS-FOUND
034300         MOVE SD-VALUE TO RS-CUR-DIM1-VALUE (RS-IX1)
034400     ELSE
034425*   25 IS THE WIDEST GRADE SCALE ANY OF THE FOUR CATALOG SYSTEMS
034450*   CARRIES ON DIMENSION 1 - PAST THAT, A ROGUE SCALEDEF LINE IS
034475*   QUIETLY DROPPED RATHER THAN OVERRUN THE TABLE.
034500         IF RS-CUR-DIM1-CNT < 25
034600             ADD 1 TO RS-CUR-DIM1-CNT
034625*   NOT SEEN BEFORE ON THIS SCALE-SET - ADD A NEW ENTRY RATHER
034650*   THAN OVERLAY (THE 25-ENTRY CAP IS THE CATALOG'S OWN HIGH-WATER
034675*   MARK ACROSS ALL FOUR SYSTEMS).
034700             MOVE SD-GRADE TO RS-CUR-DIM1-GRADE (RS-CUR-DIM1-CNT)
034800             MOVE SD-VALUE TO RS-CUR-DIM1-VALUE (RS-CUR-DIM1-CNT)
034900         END-IF
035000     END-IF.
035100 1040-EXIT.
035200     EXIT.
035300*
035350*   SCAN THE DIM1 TABLE BUILT SO FAR FOR A MATCHING GRADE.
035400 1041-FIND-DIM1-GRADE.
035500     IF RS-CUR-DIM1-GRADE (RS-IX1) = SD-GRADE
035600         MOVE "Y" TO RS-FOUND-SW
035700     ELSE
035800         ADD 1 TO RS-IX1
035900     END-IF.
036000 1041-EXIT.
036100     EXIT.
036200*
036250*   LGD GOES IN ITS OWN 10-ENTRY TABLE - SAME OVERLAY RULE.
036300 1050-STORE-DIM2-GRADE.
036400     MOVE "N" TO RS-FOUND-SW.
036500     MOVE 1   TO RS-IX1.
036600     PERFORM 1051-FIND-DIM2-GRADE THRU 1051-EXIT
036700         UNTIL RS-IX1 > RS-CUR-DIM2-CNT OR RS-FOUND.
036800     IF RS-FOUND
036900         MOVE SD-VALUE TO RS-CUR-DIM2-VALUE (RS-IX1)
037000     ELSE
037050*   10 IS THE WIDEST LGD SCALE ANY CATALOG SYSTEM CARRIES.
037100         IF RS-CUR-DIM2-CNT < 10
037200             ADD 1 TO RS-CUR-DIM2-CNT
037233*   NOT SEEN BEFORE - NEW ENTRY, 10-ENTRY CAP (NO CATALOG SCALE
037266*   CARRIES MORE THAN 10 LGD GRADES).
037300             MOVE SD-GRADE TO RS-CUR-DIM2-GRADE (RS-CUR-DIM2-CNT)
037400             MOVE SD-VALUE TO RS-CUR-DIM2-VALUE (RS-CUR-DIM2-CNT)
037500         END-IF
037600     END-IF.
037700 1050-EXIT.
037800     EXIT.
037900*
037950*   SCAN THE DIM2 TABLE BUILT SO FAR FOR A MATCHING GRADE.
038000 1051-FIND-DIM2-GRADE.
038100     IF RS-CUR-DIM2-GRADE (RS-IX1) = SD-GRADE
038200         MOVE "Y" TO RS-FOUND-SW
038300     ELSE
038400         ADD 1 TO RS-IX1
038500     END-IF.
038600 1051-EXIT.
038700     EXIT.
038800*
038900 1110-READ-METADATA.
039000     READ METADATA
039100         AT END
039150*   SAME GO TO PATTERN AS 1010-READ-SCALEDEF ABOVE.
039200             MOVE "Y" TO WS-METADATA-EOF-SW
039300             GO TO 1110-EXIT
039400     END-READ.
039500 1110-EXIT.
039600     EXIT.
039700*
039733*   ONE METADATA LINE - VALIDATE THE KEY FIRST (RS900), THEN
039766*   FILE IT IN THE 10-ENTRY META TABLE (LAST VALUE WINS).
039800 1120-ACCUMULATE-META-LINE.
039900     PERFORM 1130-CHECK-META-KEY THRU 1130-EXIT.
040000     MOVE "N" TO RS-FOUND-SW.
040100     MOVE 1   TO RS-IX1.
040200     PERFORM 1121-FIND-META THRU 1121-EXIT
040300         UNTIL RS-IX1 > RS-CUR-META-CNT OR RS-FOUND.
040400     IF RS-FOUND
040500         MOVE MD-ITEM-VALUE TO RS-CUR-META-VALUE (RS-IX1)
040600     ELSE
040650*   10 IS THE MOST METADATA ITEMS ANY CATALOG SYSTEM REQUIRES.
040700         IF RS-CUR-META-CNT < 10
040800             ADD 1 TO RS-CUR-META-CNT
040833*   NOT SEEN BEFORE - NEW METADATA ENTRY, 10-ENTRY CAP (NO CATALOG
040866*   SYSTEM REQUIRES MORE THAN 10 METADATA ITEMS).
040900             MOVE MD-ITEM-NAME
040950                 TO RS-CUR-META-NAME  (RS-CUR-META-CNT)
041000             MOVE MD-ITEM-VALUE
041050                 TO RS-CUR-META-VALUE (RS-CUR-META-CNT)
041100         END-IF
041200     END-IF.
041300     PERFORM 1110-READ-METADATA.
041400 1120-EXIT.
041500     EXIT.
041600*
041650*   SCAN THE META TABLE BUILT SO FAR FOR A MATCHING ITEM NAME.
041700 1121-FIND-META.
041800     IF RS-CUR-META-NAME (RS-IX1) = MD-ITEM-NAME
041900         MOVE "Y" TO RS-FOUND-SW
042000     ELSE
042100         ADD 1 TO RS-IX1
042200     END-IF.
042300 1121-EXIT.
042400     EXIT.
042500*
042600*-----------------------------------------------------------------
042700*   METADATA KEY MUST BE IDENTIFIER-STYLE - RS900, MDKY
042800*   FIRST CHAR A LETTER/UNDERSCORE, REST LETTER/DIGIT/UNDERSCORE,
042820*   NOTHING BUT SPACE MAY FOLLOW ONCE A SPACE SHOWS UP - A LATER
042840*   NON-SPACE AFTER AN EMBEDDED SPACE IS NOT A TRAILING PAD, IT
042860*   IS A SECOND WORD, AND RS010.1 (SEE RS871) USED TO WAVE THAT
042880*   THROUGH.
042890*-----------------------------------------------------------------
042900 1130-CHECK-META-KEY.
043000     MOVE "Y" TO WS-KEY-VALID-SW.
043100     MOVE "N" TO WS-KEY-SAW-SPACE-SW.
043200     IF MD-ITEM-NAME = SPACES
043300         MOVE "N" TO WS-KEY-VALID-SW
043400     ELSE
043433*   REFERENCE MODIFICATION - JUST THE FIRST BYTE, NO NEED TO SCAN
043466*   THE WHOLE 20-BYTE FIELD FOR THAT.
043500         MOVE MD-ITEM-NAME (1:1) TO WS-KEY-CHAR
043600         IF WS-KEY-CHAR NOT IS FIRST-CHAR
043700             MOVE "N" TO WS-KEY-VALID-SW
043800         END-IF
043900     END-IF.
044000     IF WS-KEY-IS-VALID
044100         MOVE 2 TO RS-IX1
044200         PERFORM 1131-CHECK-KEY-CHAR THRU 1131-EXIT
044300             UNTIL RS-IX1 > 20 OR WS-KEY-VALID-SW = "N"
044500     END-IF.
044600     IF NOT WS-KEY-IS-VALID
044700         MOVE "MDKY" TO WS-ERR-CODE
044800         MOVE SPACES TO WS-ERR-DIM
044900         MOVE MD-ITEM-NAME TO WS-ERR-ITEM
045000         MOVE RS-MSG-MDKY  TO WS-ERR-MSG-TEXT
045100         PERFORM 1900-ADD-ERROR THRU 1900-EXIT
045200     END-IF.
045300 1130-EXIT.
045400     EXIT.
045500*
045550*   RUNS THE FULL 20 BYTES EVEN AFTER THE FIRST SPACE - A SPACE
045560*   FOLLOWED BY ANYTHING BUT MORE SPACE IS INVALID, NOT TRAILING
045570*   PAD, SO WE KEEP GOING RATHER THAN STOP ON THE FIRST ONE.
045600 1131-CHECK-KEY-CHAR.
045700     MOVE MD-ITEM-NAME (RS-IX1:1) TO WS-KEY-CHAR.
045800     IF WS-KEY-CHAR = SPACE
045850         MOVE "Y" TO WS-KEY-SAW-SPACE-SW
045870         ADD 1 TO RS-IX1
046000     ELSE
046050         IF WS-KEY-SAW-SPACE
046070             MOVE "N" TO WS-KEY-VALID-SW
046100         ELSE
046150             IF WS-KEY-CHAR NOT IS IDENT-CHAR
046200                 MOVE "N" TO WS-KEY-VALID-SW
046300             ELSE
046400                 ADD 1 TO RS-IX1
046500             END-IF
046550         END-IF
046600     END-IF.
046700 1131-EXIT.
046800     EXIT.
046900*
047000*-----------------------------------------------------------------
047100*   VALIDATE ONE SCALE-SET AGAINST THE PREDEFINED CATALOG
047200*-----------------------------------------------------------------
047300 1200-VALIDATE-SCALE-SET.
047400     MOVE ZERO TO RS-ERR-CNT.
047500     MOVE "V"  TO RS-CUR-STATUS.
047600     PERFORM 1260-CHECK-VALUE-RANGE THRU 1260-EXIT.
047620*   FOUR SYSTEMS ARE RECOGNISED - UCS, MOODYS NOTCHED (MDYN),
047640*   MOODYS UN-NOTCHED (MDYU), ALL THREE ONE-DIMENSIONAL, AND FARM
047660*   CREDIT (FCS), WHICH CARRIES BOTH A PD AND LGD SCALES. ANYTHING
047680*   ELSE IS SYSX AND NOTHING FURTHER IS CHECKED.
047700     EVALUATE RS-CUR-SYSTEM-ID
047800         WHEN "UCS "
047900             PERFORM 1205-CHECK-DIMENSION-1D THRU 1205-EXIT
047933*   UCS - CHECK THE 1D SCALE AGAINST THE CATALOG'S UCS GRADE LIST
047966*   AND REQUIRED METADATA SET.
048000             MOVE CT-UCS-GRADES TO RS-REQ-AREA
048100             MOVE CT-UCS-GR-CNT TO RS-REQ-CNT
048200             MOVE 1             TO WS-CHK-DIM
048300             MOVE "1D "         TO WS-ERR-DIM-TAG
048400             PERFORM 1230-EXHAUSTIVE-CHECK THRU 1230-EXIT
048500             MOVE CT-UCS-META    TO RS-REQ-META-AREA
048533*   UCS METADATA REQUIREMENT COUNT COMES OFF THE CATALOG, NOT A
048566*   HARD-CODED LITERAL - A CATALOG CHANGE NEEDS NO RECOMPILE.
048600             MOVE CT-UCS-MT-CNT  TO RS-REQ-META-CNT
048700             PERFORM 1250-REQUIRED-META-CHECK THRU 1250-EXIT
048800         WHEN "MDYN"
048900             PERFORM 1205-CHECK-DIMENSION-1D THRU 1205-EXIT
048950*   MDYN - SAME SHAPE AS UCS, DIFFERENT CATALOG GRADE LIST.
049000             MOVE CT-MDYN-GRADES TO RS-REQ-AREA
049100             MOVE CT-MDYN-GR-CNT TO RS-REQ-CNT
049200             MOVE 1              TO WS-CHK-DIM
049300             MOVE "1D "          TO WS-ERR-DIM-TAG
049400             PERFORM 1230-EXHAUSTIVE-CHECK THRU 1230-EXIT
049500             MOVE CT-MDYN-META    TO RS-REQ-META-AREA
049550*   SAME PATTERN, MDYN'S OWN METADATA REQUIREMENT COUNT.
049600             MOVE CT-MDYN-MT-CNT  TO RS-REQ-META-CNT
049700             PERFORM 1250-REQUIRED-META-CHECK THRU 1250-EXIT
049800         WHEN "MDYU"
049900             PERFORM 1205-CHECK-DIMENSION-1D THRU 1205-EXIT
049950*   MDYU - SAME SHAPE AGAIN, MDYU'S OWN CATALOG GRADE LIST.
050000             MOVE CT-MDYU-GRADES TO RS-REQ-AREA
050100             MOVE CT-MDYU-GR-CNT TO RS-REQ-CNT
050200             MOVE 1              TO WS-CHK-DIM
050300             MOVE "1D "          TO WS-ERR-DIM-TAG
050400             PERFORM 1230-EXHAUSTIVE-CHECK THRU 1230-EXIT
050500             MOVE CT-MDYU-META    TO RS-REQ-META-AREA
050550*   SAME PATTERN, MDYU'S OWN METADATA REQUIREMENT COUNT.
050600             MOVE CT-MDYU-MT-CNT  TO RS-REQ-META-CNT
050700             PERFORM 1250-REQUIRED-META-CHECK THRU 1250-EXIT
050800         WHEN "FCS "
050900             PERFORM 1206-CHECK-DIMENSION-FCS THRU 1206-EXIT
050933*   FCS - PD SIDE FIRST, THEN LGD SIDE BELOW, EACH AGAINST ITS OWN
050966*   CATALOG GRADE LIST.
051000             MOVE CT-FCS-PD-GRADES TO RS-REQ-AREA
051100             MOVE CT-FCS-PD-CNT    TO RS-REQ-CNT
051200             MOVE 1                TO WS-CHK-DIM
051300             MOVE "PD "            TO WS-ERR-DIM-TAG
051400             PERFORM 1230-EXHAUSTIVE-CHECK THRU 1230-EXIT
051433*   LGD SIDE OF FCS - SAME EXHAUSTIVE CHECK, NOW AGAINST THE
051466*   CATALOG'S LGD GRADE LIST RATHER THAN ITS PD ONE.
051500             MOVE CT-FCS-LGD-GRADES TO RS-REQ-AREA
051600             MOVE CT-FCS-LGD-CNT    TO RS-REQ-CNT
051700             MOVE 2                 TO WS-CHK-DIM
051800             MOVE "LGD"             TO WS-ERR-DIM-TAG
051900             PERFORM 1230-EXHAUSTIVE-CHECK THRU 1230-EXIT
052000             MOVE CT-FCS-META    TO RS-REQ-META-AREA
052033*   FCS HAS ITS OWN SEPARATE METADATA REQUIREMENT LIST, CHECKED
052066*   ONCE FOR THE WHOLE TWO-DIMENSION SCALE-SET, NOT PER DIMENSION.
052100             MOVE CT-FCS-MT-CNT  TO RS-REQ-META-CNT
052200             PERFORM 1250-REQUIRED-META-CHECK THRU 1250-EXIT
052300         WHEN OTHER
052333*   SYSTEM ID ON THE SCALE-SET DOESN'T MATCH ANY OF THE FOUR - NO
052366*   FURTHER CHECKS ARE POSSIBLE, JUST FLAG IT AND MOVE ON.
052400             MOVE "SYSX" TO WS-ERR-CODE
052500             MOVE SPACES TO WS-ERR-DIM
052600             MOVE RS-CUR-SYSTEM-ID TO WS-ERR-ITEM
052700             MOVE RS-MSG-SYSX TO WS-ERR-MSG-TEXT
052800             PERFORM 1900-ADD-ERROR THRU 1900-EXIT
052900     END-EVALUATE.
053000     IF RS-ERR-CNT > ZERO
053100         MOVE "I" TO RS-CUR-STATUS
053200     END-IF.
053300 1200-EXIT.
053400     EXIT.
053500*
053533*   UCS/MDYN/MDYU ARE ONE-DIMENSIONAL SYSTEMS - THEY MAY NOT
053566*   ALSO CARRY A PD OR LGD LINE (DIMN).
053600 1205-CHECK-DIMENSION-1D.
053700     IF RS-CUR-SAW-PD = "Y" OR RS-CUR-SAW-LGD = "Y"
053800         MOVE "DIMN" TO WS-ERR-CODE
053900         MOVE SPACES TO WS-ERR-DIM
054000         MOVE SPACES TO WS-ERR-ITEM
054100         MOVE RS-MSG-DIMN TO WS-ERR-MSG-TEXT
054200         PERFORM 1900-ADD-ERROR THRU 1900-EXIT
054300     END-IF.
054400 1205-EXIT.
054500     EXIT.
054600*
054650*   FCS IS TWO-DIMENSIONAL - IT MAY NOT CARRY A 1D LINE (DIMN).
054700 1206-CHECK-DIMENSION-FCS.
054800     IF RS-CUR-SAW-1D = "Y"
054900         MOVE "DIMN" TO WS-ERR-CODE
055000         MOVE SPACES TO WS-ERR-DIM
055100         MOVE SPACES TO WS-ERR-ITEM
055200         MOVE RS-MSG-DIMN TO WS-ERR-MSG-TEXT
055300         PERFORM 1900-ADD-ERROR THRU 1900-EXIT
055400     END-IF.
055500 1206-EXIT.
055600     EXIT.
055700*
055800*-----------------------------------------------------------------
055900*   GENERIC EXHAUSTIVE GRADE CHECK - SHARED BY ALL FOUR SYSTEMS.
056000*   CALLER SETS RS-REQ-AREA/RS-REQ-CNT/WS-CHK-DIM/WS-ERR-DIM-TAG.
056100*-----------------------------------------------------------------
056200 1230-EXHAUSTIVE-CHECK.
056225*   RS-IX1 WALKS THE CATALOG'S REQUIRED LIST; RS-IX2/RS-IX3 BELOW
056250*   WALK THE SCALE-SET'S OWN TABLE - KEPT SEPARATE SO NEITHER LOOP
056275*   DISTURBS THE OTHER'S POSITION.
056300     MOVE 1 TO RS-IX1.
056400     PERFORM 1231-CHECK-REQUIRED-ENTRY THRU 1231-EXIT
056500         UNTIL RS-IX1 > RS-REQ-CNT.
056600     EVALUATE WS-CHK-DIM
056700         WHEN 1 MOVE RS-CUR-DIM1-CNT TO WS-CHK-DIM-CNT
056800         WHEN 2 MOVE RS-CUR-DIM2-CNT TO WS-CHK-DIM-CNT
056900     END-EVALUATE.
057000     MOVE 1 TO RS-IX2.
057100     PERFORM 1233-CHECK-EXTRA-ENTRY THRU 1233-EXIT
057200         UNTIL RS-IX2 > WS-CHK-DIM-CNT.
057300 1230-EXIT.
057400     EXIT.
057500*
057533*   ONE CATALOG GRADE - IS IT SOMEWHERE IN THE SCALE-SET'S
057566*   OWN TABLE FOR THIS DIMENSION?  MISSING = GRMS.
057600 1231-CHECK-REQUIRED-ENTRY.
057700     MOVE "N" TO RS-FOUND-SW.
057800     MOVE 1   TO RS-IX3.
057900     EVALUATE WS-CHK-DIM
058000         WHEN 1 MOVE RS-CUR-DIM1-CNT TO WS-CHK-DIM-CNT
058100         WHEN 2 MOVE RS-CUR-DIM2-CNT TO WS-CHK-DIM-CNT
058200     END-EVALUATE.
058300     PERFORM 1231A-SCAN-DIM THRU 1231A-EXIT
058400         UNTIL RS-IX3 > WS-CHK-DIM-CNT OR RS-FOUND.
058500     IF NOT RS-FOUND
058533*   CATALOG GRADE RS-REQ-TBL-R (RS-IX1) NEVER TURNED UP IN THE
058566*   SCALE-SET'S OWN TABLE FOR THIS DIMENSION.
058600         MOVE "GRMS" TO WS-ERR-CODE
058700         MOVE WS-ERR-DIM-TAG TO WS-ERR-DIM
058800         MOVE RS-REQ-TBL-R (RS-IX1) TO WS-ERR-ITEM
058900         MOVE RS-MSG-GRMS TO WS-ERR-MSG-TEXT
059000         PERFORM 1900-ADD-ERROR THRU 1900-EXIT
059100     END-IF.
059200     ADD 1 TO RS-IX1.
059300 1231-EXIT.
059400     EXIT.
059500*
059533*   ONE COMPARE AGAINST THE SCALE-SET'S DIM1 OR DIM2 TABLE -
059566*   WS-CHK-DIM SAYS WHICH TABLE (SET BY THE CALLER).
059577*   ONE COMPARE AGAINST THE SCALE-SET'S DIM1 OR DIM2 TABLE -
059588*   WS-CHK-DIM SAYS WHICH TABLE (SET BY THE CALLER).
059600 1231A-SCAN-DIM.
059700     EVALUATE WS-CHK-DIM
059800         WHEN 1
059900             IF RS-CUR-DIM1-GRADE (RS-IX3) = RS-REQ-TBL-R (RS-IX1)
060000                 MOVE "Y" TO RS-FOUND-SW
060100             ELSE
060200                 ADD 1 TO RS-IX3
060300             END-IF
060400         WHEN 2
060500             IF RS-CUR-DIM2-GRADE (RS-IX3) = RS-REQ-TBL-R (RS-IX1)
060600                 MOVE "Y" TO RS-FOUND-SW
060700             ELSE
060800                 ADD 1 TO RS-IX3
060900             END-IF
061000     END-EVALUATE.
061100 1231A-EXIT.
061200     EXIT.
061300*
061333*   ONE SCALE-SET GRADE - IS IT SOMEWHERE IN THE CATALOG'S
061366*   REQUIRED LIST FOR THIS DIMENSION?  NOT THERE = GREX.
061400 1233-CHECK-EXTRA-ENTRY.
061425*   RS-IX2 (SET BY THE CALLER, 1230) POINTS AT THE SCALE-SET GRADE
061450*   BEING CHECKED; RS-IX3 HERE WALKS THE CATALOG'S REQUIRED LIST
061475*   LOOKING FOR A MATCH.
061500     MOVE "N" TO RS-FOUND-SW.
061600     MOVE 1   TO RS-IX3.
061700     PERFORM 1233A-SCAN-REQ THRU 1233A-EXIT
061800         UNTIL RS-IX3 > RS-REQ-CNT OR RS-FOUND.
061900     IF NOT RS-FOUND
061933*   SCALE-SET GRADE ISN'T ANYWHERE ON THE CATALOG'S REQUIRED LIST
061966*   FOR THIS DIMENSION - AN UNEXPECTED EXTRA GRADE.
062000         MOVE "GREX" TO WS-ERR-CODE
062100         MOVE WS-ERR-DIM-TAG TO WS-ERR-DIM
062200         EVALUATE WS-CHK-DIM
062300             WHEN 1 MOVE RS-CUR-DIM1-GRADE (RS-IX2) TO WS-ERR-ITEM
062400             WHEN 2 MOVE RS-CUR-DIM2-GRADE (RS-IX2) TO WS-ERR-ITEM
062500         END-EVALUATE
062600         MOVE RS-MSG-GREX TO WS-ERR-MSG-TEXT
062700         PERFORM 1900-ADD-ERROR THRU 1900-EXIT
062800     END-IF.
062900     ADD 1 TO RS-IX2.
063000 1233-EXIT.
063100     EXIT.
063200*
063250*   ONE COMPARE AGAINST THE CATALOG'S REQUIRED-GRADE TABLE.
063275*   ONE COMPARE AGAINST THE CATALOG'S REQUIRED-GRADE TABLE.
063300 1233A-SCAN-REQ.
063400     EVALUATE WS-CHK-DIM
063500         WHEN 1
063600             IF RS-REQ-TBL-R (RS-IX3) = RS-CUR-DIM1-GRADE (RS-IX2)
063700                 MOVE "Y" TO RS-FOUND-SW
063800             ELSE
063900                 ADD 1 TO RS-IX3
064000             END-IF
064100         WHEN 2
064200             IF RS-REQ-TBL-R (RS-IX3) = RS-CUR-DIM2-GRADE (RS-IX2)
064300                 MOVE "Y" TO RS-FOUND-SW
064400             ELSE
064500                 ADD 1 TO RS-IX3
064600             END-IF
064700     END-EVALUATE.
064800 1233A-EXIT.
064900     EXIT.
065000*
065100*-----------------------------------------------------------------
065200*   GENERIC REQUIRED-METADATA CHECK - SHARED BY ALL FOUR SYSTEMS
065300*-----------------------------------------------------------------
065400 1250-REQUIRED-META-CHECK.
065500     MOVE 1 TO RS-IX1.
065600     PERFORM 1251-CHECK-META-ENTRY THRU 1251-EXIT
065700         UNTIL RS-IX1 > RS-REQ-META-CNT.
065800 1250-EXIT.
065900     EXIT.
066000*
066033*   ONE CATALOG METADATA NAME - DID THE SCALE-SET SUPPLY IT?
066066*   MISSING = MDRQ.
066100 1251-CHECK-META-ENTRY.
066125*   RS-IX1 (SET BY THE CALLER, 1250) POINTS AT THE CATALOG ITEM
066150*   NAME BEING CHECKED; RS-IX3 HERE WALKS THE SCALE-SET'S OWN
066175*   METADATA TABLE LOOKING FOR A MATCH.
066200     MOVE "N" TO RS-FOUND-SW.
066300     MOVE 1   TO RS-IX3.
066400     PERFORM 1251A-SCAN-META THRU 1251A-EXIT
066500         UNTIL RS-IX3 > RS-CUR-META-CNT OR RS-FOUND.
066600     IF NOT RS-FOUND
066633*   CATALOG SAYS THIS METADATA ITEM IS REQUIRED AND THE SCALE-SET
066666*   NEVER SUPPLIED IT.
066700         MOVE "MDRQ" TO WS-ERR-CODE
066800         MOVE SPACES TO WS-ERR-DIM
066900         MOVE RS-REQ-MT-TBL-R (RS-IX1) TO WS-ERR-ITEM
067000         MOVE RS-MSG-MDRQ TO WS-ERR-MSG-TEXT
067100         PERFORM 1900-ADD-ERROR THRU 1900-EXIT
067200     END-IF.
067300     ADD 1 TO RS-IX1.
067400 1251-EXIT.
067500     EXIT.
067600*
067650*   ONE COMPARE AGAINST THE SCALE-SET'S OWN METADATA TABLE.
067675*   ONE COMPARE AGAINST THE SCALE-SET'S OWN METADATA TABLE.
067700 1251A-SCAN-META.
067800     IF RS-CUR-META-NAME (RS-IX3) = RS-REQ-MT-TBL-R (RS-IX1)
067900         MOVE "Y" TO RS-FOUND-SW
068000     ELSE
068100         ADD 1 TO RS-IX3
068200     END-IF.
068300 1251A-EXIT.
068400     EXIT.
068500*
068600*-----------------------------------------------------------------
068700*   GRADE VALUE RANGE CHECK (0 TO 1) - VALR, APPLIES TO ALL
068800*-----------------------------------------------------------------
068900 1260-CHECK-VALUE-RANGE.
068925*   DIM1 (1D/PD) RANGE CHECK FIRST, THEN DIM2 (LGD) BELOW - BOTH
068950*   TABLES MAY BE EMPTY FOR A GIVEN SYSTEM, IN WHICH CASE THE
068975*   PERFORM SIMPLY DOESN'T EXECUTE.
069000     MOVE 1 TO RS-IX1.
069100     PERFORM 1261-CHECK-DIM1-VALUE THRU 1261-EXIT
069200         UNTIL RS-IX1 > RS-CUR-DIM1-CNT.
069300     MOVE 1 TO RS-IX1.
069400     PERFORM 1262-CHECK-DIM2-VALUE THRU 1262-EXIT
069500         UNTIL RS-IX1 > RS-CUR-DIM2-CNT.
069600 1260-EXIT.
069700     EXIT.
069800*
069833*   ONE DIM1 GRADE'S VALUE - MUST NOT EXCEED 1 (VALR).  ZERO
069866*   AND NEGATIVE ARE LEFT ALONE, THE SPEC ONLY CAPS THE TOP END.
069900 1261-CHECK-DIM1-VALUE.
069933*   VALR ONLY FIRES ABOVE 1 - A GRADE VALUE OF EXACTLY 0 OR 1 IS
069966*   STILL IN RANGE.
070000     IF RS-CUR-DIM1-VALUE (RS-IX1) > 1
070100         MOVE "VALR" TO WS-ERR-CODE
070200         MOVE SPACES TO WS-ERR-DIM
070300         MOVE RS-CUR-DIM1-GRADE (RS-IX1) TO WS-ERR-ITEM
070400         MOVE RS-MSG-VALR TO WS-ERR-MSG-TEXT
070500         PERFORM 1900-ADD-ERROR THRU 1900-EXIT
070600     END-IF.
070700     ADD 1 TO RS-IX1.
070800 1261-EXIT.
070900     EXIT.
071000*
071050*   SAME RANGE CHECK, DIM2 (LGD) SIDE.
071100 1262-CHECK-DIM2-VALUE.
071200     IF RS-CUR-DIM2-VALUE (RS-IX1) > 1
071300         MOVE "VALR" TO WS-ERR-CODE
071400         MOVE SPACES TO WS-ERR-DIM
071500         MOVE RS-CUR-DIM2-GRADE (RS-IX1) TO WS-ERR-ITEM
071600         MOVE RS-MSG-VALR TO WS-ERR-MSG-TEXT
071700         PERFORM 1900-ADD-ERROR THRU 1900-EXIT
071800     END-IF.
071900     ADD 1 TO RS-IX1.
072000 1262-EXIT.
072100     EXIT.
072200*
072300*-----------------------------------------------------------------
072400*   PRINT ONE SCALE-SET SECTION OF VALRPT
072500*-----------------------------------------------------------------
072600 1300-PRINT-SCALE-SET.
072633*   BUILD THE PRINT-LINE FIELDS FOR THIS SCALE-SET'S SECTION OF
072666*   VALRPT BEFORE THE REPORT WRITER GENERATES ANY LINES.
072700     MOVE RS-CUR-SCALE-SET TO WS-PRT-SCALE-SET.
072800     MOVE RS-CUR-SYSTEM-ID TO WS-PRT-SYSTEM-ID.
072900     PERFORM 1310-LOOKUP-SYSTEM-NAME THRU 1310-EXIT.
073000     GENERATE VR-HEADER-LINE.
073033*   CLEAN SCALE-SET GETS ONE "VALID" LINE; A DIRTY ONE GETS ONE
073066*   LINE PER ENTRY IN ITS OWN ERROR TABLE (1320 BELOW).
073100     IF RS-ERR-CNT = ZERO
073200         MOVE SPACES  TO WS-PRT-CODE WS-PRT-DIM WS-PRT-ITEM
073300         MOVE "VALID" TO WS-PRT-MSG
073400         GENERATE VR-DETAIL-LINE
073500     ELSE
073600         MOVE 1 TO RS-IX1
073700         PERFORM 1320-PRINT-ERROR-LINE THRU 1320-EXIT
073800             UNTIL RS-IX1 > RS-ERR-CNT
073900     END-IF.
073933*   STATUS LINE IS BUILT HERE RATHER THAN LEFT TO THE REPORT
073966*   WRITER BECAUSE IT MIXES FIXED TEXT WITH AN EDITED COUNT.
074000     IF RS-CUR-STATUS-VALID
074100         MOVE "STATUS: VALID" TO WS-PRT-STATUS-LINE
074200     ELSE
074300         MOVE RS-CUR-ERROR-CNT TO WS-PRT-ERR-COUNT-ED
074400         STRING "STATUS: INVALID  ERRORS: " DELIMITED BY SIZE
074500                WS-PRT-ERR-COUNT-ED          DELIMITED BY SIZE
074600                INTO WS-PRT-STATUS-LINE
074700     END-IF.
074800     GENERATE VR-STATUS-LINE.
074900 1300-EXIT.
075000     EXIT.
075100*
075133*   PULL THE PRINTABLE RATING-SYSTEM NAME FOR THE VALRPT
075166*   HEADER LINE OUT OF THE CT-SYSTEM-NAMES CATALOG TABLE.
075200 1310-LOOKUP-SYSTEM-NAME.
075300     MOVE "N" TO RS-FOUND-SW.
075400     MOVE 1   TO RS-IX1.
075500     PERFORM 1311-SCAN-SYS-NAME THRU 1311-EXIT
075600         UNTIL RS-IX1 > CT-SYS-TBL-CNT OR RS-FOUND.
075625*   SHOULDN'T HAPPEN FOR ANY OF THE FOUR RECOGNISED SYSTEMS - THIS
075650*   IS A BELT-AND-BRACES FALLBACK FOR THE PRINT LINE ONLY, IT
075675*   DOESN'T RAISE A VALIDATION ERROR.
075700     IF NOT RS-FOUND
075800         MOVE "UNKNOWN SYSTEM" TO WS-PRT-SYSTEM-NAME
075900     END-IF.
076000 1310-EXIT.
076100     EXIT.
076200*
076250*   ONE COMPARE AGAINST THE SYSTEM-NAME CATALOG TABLE.
076300 1311-SCAN-SYS-NAME.
076400     IF CT-SYS-TBL-ID (RS-IX1) = RS-CUR-SYSTEM-ID
076500         MOVE CT-SYS-TBL-NM (RS-IX1) TO WS-PRT-SYSTEM-NAME
076600         MOVE "Y" TO RS-FOUND-SW
076700     ELSE
076800         ADD 1 TO RS-IX1
076900     END-IF.
077000 1311-EXIT.
077100     EXIT.
077200*
077233*   ONE VR-DETAIL-LINE PER ENTRY IN THE SCALE-SET'S OWN ERROR
077266*   TABLE (RS-ERR-CNT OF THEM, CAPPED AT 60 BY 1900-ADD-ERROR).
077300 1320-PRINT-ERROR-LINE.
077333*   ONE PASS THROUGH THE SCALE-SET'S OWN ERROR TABLE, RS-IX1
077366*   WALKING FROM 1 TO RS-ERR-CNT (SET BY THE CALLER, 1300).
077400     MOVE RS-ERR-CODE (RS-IX1) TO WS-PRT-CODE.
077500     MOVE RS-ERR-DIM  (RS-IX1) TO WS-PRT-DIM.
077600     MOVE RS-ERR-ITEM (RS-IX1) TO WS-PRT-ITEM.
077700     MOVE RS-ERR-MSG  (RS-IX1) TO WS-PRT-MSG.
077800     GENERATE VR-DETAIL-LINE.
077900     ADD 1 TO RS-IX1.
078000 1320-EXIT.
078100     EXIT.
078200*
078300*-----------------------------------------------------------------
078400*   RECORD ONE VIOLATION - USES WS-ERR-* SET BY THE CALLER
078500*-----------------------------------------------------------------
078600 1900-ADD-ERROR.
078625*   RS-CUR-ERROR-CNT IS THE SCALE-SET'S OWN COUNT (PRINTED ON THE
078650*   STATUS LINE); RS-ERR-CNT BELOW IS HOW MANY OF THEM FIT THE
078675*   60-ENTRY ERROR TABLE FOR PRINTING.
078700     ADD 1 TO RS-CUR-ERROR-CNT.
078800     MOVE "I" TO RS-CUR-STATUS.
078825*   60 IS THE SIZE OF THE RS-ERR-ENTRY TABLE (RAISED FROM 40 BY
078850*   CR ABOVE) - ANY ERROR PAST THAT IS SILENTLY DROPPED RATHER
078875*   THAN OVERRUN THE TABLE.
078900     IF RS-ERR-CNT < 60
079000         ADD 1 TO RS-ERR-CNT
079100         MOVE WS-ERR-CODE     TO RS-ERR-CODE (RS-ERR-CNT)
079200         MOVE WS-ERR-DIM      TO RS-ERR-DIM  (RS-ERR-CNT)
079300         MOVE WS-ERR-ITEM     TO RS-ERR-ITEM (RS-ERR-CNT)
079400         MOVE WS-ERR-MSG-TEXT TO RS-ERR-MSG  (RS-ERR-CNT)
079500     END-IF.
079600 1900-EXIT.
079700     EXIT.
079800*
079900*-----------------------------------------------------------------
080000*   KEEP THE SCALE-SET'S GRADE TABLES FOR UNIT 2 LOOK-UP
080100*-----------------------------------------------------------------
080200 1400-SAVE-VALIDATED-SCALE.
080225*   500 SCALE-SETS IS THE MOST UNIT 2 CAN LOOK UP AGAINST - A
080250*   VALIDATED SCALE-SET PAST THAT LIMIT IS SIMPLY NOT SAVED, AND
080275*   ANY EXPOSURE AGAINST IT WILL COME BACK NSCL IN UNIT 2.
080300     IF RS-VS-COUNT < 500
080400         ADD 1 TO RS-VS-COUNT
080500         MOVE RS-CUR-SCALE-SET TO RS-VS-SCALE-SET (RS-VS-COUNT)
080600         MOVE RS-CUR-SYSTEM-ID TO RS-VS-SYSTEM-ID (RS-VS-COUNT)
080700         MOVE RS-CUR-STATUS    TO RS-VS-STATUS    (RS-VS-COUNT)
080800         MOVE RS-CUR-DIM1-CNT  TO RS-VS-DIM1-CNT  (RS-VS-COUNT)
080900         MOVE RS-CUR-DIM1-TABLE TO RS-VS-DIM1-TABLE (RS-VS-COUNT)
081000         MOVE RS-CUR-DIM2-CNT  TO RS-VS-DIM2-CNT  (RS-VS-COUNT)
081100         MOVE RS-CUR-DIM2-TABLE TO RS-VS-DIM2-TABLE (RS-VS-COUNT)
081200     END-IF.
081300 1400-EXIT.
081400     EXIT.
081500*
081600*-----------------------------------------------------------------
081700*   UNIT 2 - EXPECTED LOSS PASS
081800*-----------------------------------------------------------------
081900 2000-POST-EXPOSURES.
082000*-----------------------------------------------------------------
082050*   NEXT EXPOSURE LINE - SAME AT-END PATTERN AS 1010/1110.
082100     PERFORM 2010-READ-EXPOSURE.
082200     PERFORM 2020-PROCESS-EXPOSURE THRU 2020-EXIT
082300         UNTIL WS-EXPOSURE-EOF.
082333*   NOTHING TO SUBTOTAL ON THE VERY FIRST EXPOSURE LINE - THE
082366*   SPACES TEST CATCHES THAT CASE.
082400     IF WS-PREV-SCALE-SET NOT = SPACES
082500         PERFORM 2300-PRINT-SUBTOTAL THRU 2300-EXIT
082600     END-IF.
082700     TERMINATE EXPECTED-LOSS-REPORT.
082800 2000-EXIT.
082900     EXIT.
083000*
083100 2010-READ-EXPOSURE.
083200     READ EXPOSURE
083300         AT END
083333*   SAME GO TO PATTERN AGAIN - THIRD AND LAST OF THE THREE INPUT
083366*   FILES TO USE IT.
083400             MOVE "Y" TO WS-EXPOSURE-EOF-SW
083500             GO TO 2010-EXIT
083600     END-READ.
083700 2010-EXIT.
083800     EXIT.
083900*
083925*   ONE EXPOSURE LINE - BREAK THE SUBTOTAL WHEN THE SCALE-SET
083950*   CHANGES (EXPOSURE FILE IS IN SCALE-SET SEQUENCE), THEN
083975*   LOOK UP/COMPUTE, POST TO ELPOST AND PRINT THE DETAIL LINE.
084000 2020-PROCESS-EXPOSURE.
084100     IF WS-PREV-SCALE-SET NOT = SPACES
084200             AND EX-SCALE-SET NOT = WS-PREV-SCALE-SET
084300         PERFORM 2300-PRINT-SUBTOTAL THRU 2300-EXIT
084400     END-IF.
084500     MOVE EX-SCALE-SET TO WS-PREV-SCALE-SET.
084533*   ACCOUNT AND SCALE-SET CARRY STRAIGHT THROUGH TO ELPOST - EVERY
084566*   OTHER FIELD ON THE RECORD IS FILLED IN BY 2100 BELOW.
084600     MOVE EX-ACCOUNT   TO EL-ACCOUNT.
084700     MOVE EX-SCALE-SET TO EL-SCALE-SET.
084800     PERFORM 2100-LOOKUP-AND-COMPUTE THRU 2100-EXIT.
084900     PERFORM 2200-WRITE-ELPOST THRU 2200-EXIT.
085000     PERFORM 2250-PRINT-EL-DETAIL THRU 2250-EXIT.
085033*   COUNTED REGARDLESS OF OUTCOME - RS-EXP-OK/RS-EXP-ERROR BELOW
085066*   SPLIT OUT GOOD FROM BAD.
085100     ADD 1 TO RS-EXP-READ.
085200     PERFORM 2010-READ-EXPOSURE.
085300 2020-EXIT.
085400     EXIT.
085500*
085600*-----------------------------------------------------------------
085700*   LOOK UP SCALE-SET / PD / LGD AND COMPUTE EXPECTED LOSS
085800*-----------------------------------------------------------------
085900 2100-LOOKUP-AND-COMPUTE.
085933*   CLEAR THE OUTPUT FIELDS FIRST - IF WE GO TO 2100-EXIT EARLY ON
085966*   ANY OF THE FOUR LOOKUP FAILURES BELOW, THESE STAY ZERO.
086000     MOVE ZERO TO EL-PD-VALUE EL-LGD-VALUE EL-AMOUNT.
086050*    A SHORT OR BLANK-FILLED EXPOSURE LINE LEAVES EX-EAD
086075*    SPACE-FILLED RATHER THAN ZERO - CATCH BOTH (RS1140).
086100     IF EX-EAD = ZERO OR EX-EAD = SPACES
086200         MOVE 1.00 TO WS-EAD-VALUE
086300     ELSE
086400         MOVE EX-EAD TO WS-EAD-VALUE
086500     END-IF.
086600     ADD WS-EAD-VALUE TO RS-TOT-EAD RS-SS-EAD.
086700     MOVE "N" TO RS-FOUND-SW.
086800     MOVE 1   TO RS-IX1.
086900     PERFORM 2110-FIND-SCALE THRU 2110-EXIT
087000         UNTIL RS-IX1 > RS-VS-COUNT OR RS-FOUND.
087100     IF NOT RS-FOUND
087133*   EXPOSURE'S SCALE-SET NEVER TURNED UP IN UNIT 1 AT ALL - EITHER
087166*   IT WASN'T ON SCALEDEF OR SCALEDEF HASN'T BEEN RUN FOR IT.
087200         MOVE "NSCL" TO EL-STATUS
087300         ADD 1 TO RS-EXP-ERROR
087400         GO TO 2100-EXIT
087500     END-IF.
087600     IF NOT RS-VS-STATUS-VALID (RS-IX1)
087633*   SCALE-SET WAS SEEN IN UNIT 1 BUT FAILED VALIDATION - NO LOSS
087666*   IS POSTED AGAINST AN INVALID SCALE-SET.
087700         MOVE "IVSC" TO EL-STATUS
087800         ADD 1 TO RS-EXP-ERROR
087900         GO TO 2100-EXIT
088000     END-IF.
088100     MOVE "N" TO RS-FOUND-SW.
088200     MOVE 1   TO RS-IX2.
088300     PERFORM 2120-FIND-PD THRU 2120-EXIT
088350         UNTIL RS-IX2 > RS-VS-DIM1-CNT (RS-IX1)
088400             OR RS-FOUND.
088500     IF NOT RS-FOUND
088550*   EXPOSURE'S PD GRADE ISN'T IN THE SCALE-SET'S OWN DIM1 TABLE.
088600         MOVE "BDPD" TO EL-STATUS
088700         ADD 1 TO RS-EXP-ERROR
088800         GO TO 2100-EXIT
088900     END-IF.
089000     MOVE RS-VS-DIM1-VALUE (RS-IX1, RS-IX2) TO WS-PD-VALUE.
089100     MOVE "N" TO RS-FOUND-SW.
089200     MOVE 1   TO RS-IX3.
089300     PERFORM 2130-FIND-LGD THRU 2130-EXIT
089350         UNTIL RS-IX3 > RS-VS-DIM2-CNT (RS-IX1)
089400             OR RS-FOUND.
089500     IF NOT RS-FOUND
089550*   EXPOSURE'S LGD GRADE ISN'T IN THE SCALE-SET'S OWN DIM2 TABLE.
089600         MOVE "BDLG" TO EL-STATUS
089700         ADD 1 TO RS-EXP-ERROR
089800         GO TO 2100-EXIT
089900     END-IF.
090000     MOVE RS-VS-DIM2-VALUE (RS-IX1, RS-IX3) TO WS-LGD-VALUE.
090100     MOVE WS-PD-VALUE  TO EL-PD-VALUE.
090200     MOVE WS-LGD-VALUE TO EL-LGD-VALUE.
090233*   EXPECTED LOSS = PD * LGD * EAD, COMPUTED IN COMP-3 SO THE
090266*   INTERMEDIATE PRODUCT DOESN'T LOSE PRECISION BEFORE ROUNDING.
090300     COMPUTE RS-EL-PRODUCT = WS-PD-VALUE * WS-LGD-VALUE
090400                             * WS-EAD-VALUE.
090500     COMPUTE EL-AMOUNT ROUNDED = RS-EL-PRODUCT.
090600     MOVE "OK  " TO EL-STATUS.
090700     ADD 1 TO RS-EXP-OK.
090800     ADD EL-AMOUNT TO RS-TOT-EL RS-SS-EL.
090900 2100-EXIT.
091000     EXIT.
091100*
091133*   SCAN THE SAVED SCALE-SET TABLE FROM UNIT 1 FOR THIS
091166*   EXPOSURE'S SCALE-SET (RS-VS-... ARRAYS, 1400-SAVE-...).
091200 2110-FIND-SCALE.
091300     IF RS-VS-SCALE-SET (RS-IX1) = EX-SCALE-SET
091400         MOVE "Y" TO RS-FOUND-SW
091500     ELSE
091600         ADD 1 TO RS-IX1
091700     END-IF.
091800 2110-EXIT.
091900     EXIT.
092000*
092050*   SCAN THE MATCHED SCALE-SET'S DIM1 TABLE FOR EX-PD-GRADE.
092100 2120-FIND-PD.
092200     IF RS-VS-DIM1-GRADE (RS-IX1, RS-IX2) = EX-PD-GRADE
092300         MOVE "Y" TO RS-FOUND-SW
092400     ELSE
092500         ADD 1 TO RS-IX2
092600     END-IF.
092700 2120-EXIT.
092800     EXIT.
092900*
092950*   SCAN THE MATCHED SCALE-SET'S DIM2 TABLE FOR EX-LGD-GRADE.
093000 2130-FIND-LGD.
093100     IF RS-VS-DIM2-GRADE (RS-IX1, RS-IX3) = EX-LGD-GRADE
093200         MOVE "Y" TO RS-FOUND-SW
093300     ELSE
093400         ADD 1 TO RS-IX3
093500     END-IF.
093600 2130-EXIT.
093700     EXIT.
093800*
093833*   ONE EL-POST-RECORD PER EXPOSURE, GOOD OR BAD (RS1141 - THE
093866*   STATUS CODE IS WHAT TELLS THE DOWNSTREAM JOB WHICH IS WHICH).
093900 2200-WRITE-ELPOST.
093925*   DOWNSTREAM (OUTSIDE THIS PROGRAM) PICKS UP ELPOST FOR GENERAL
093950*   LEDGER POSTING - EVERY EXPOSURE GETS A RECORD, NOT JUST THE
093975*   GOOD ONES.
094000     WRITE EL-POST-RECORD.
094100 2200-EXIT.
094200     EXIT.
094300*
094350*   ONE ER-DETAIL-LINE ON ELRPT FOR THIS EXPOSURE.
094400 2250-PRINT-EL-DETAIL.
094500     MOVE EL-ACCOUNT    TO WS-PRT-EL-ACCOUNT.
094600     MOVE EL-SCALE-SET  TO WS-PRT-EL-SCALE-SET.
094700     MOVE EX-PD-GRADE   TO WS-PRT-EL-PD-GRADE.
094800     MOVE EX-LGD-GRADE  TO WS-PRT-EL-LGD-GRADE.
094900     MOVE EL-PD-VALUE   TO WS-PRT-EL-PD-VALUE.
095000     MOVE EL-LGD-VALUE  TO WS-PRT-EL-LGD-VALUE.
095100     MOVE WS-EAD-VALUE  TO WS-PRT-EL-EAD.
095200     MOVE EL-AMOUNT     TO WS-PRT-EL-AMOUNT.
095300     MOVE EL-STATUS     TO WS-PRT-EL-STATUS.
095400     GENERATE ER-DETAIL-LINE.
095500 2250-EXIT.
095600     EXIT.
095700*
095800*-----------------------------------------------------------------
095900*   PRINT AND RESET THE SCALE-SET SUBTOTAL ON ELRPT
096000*-----------------------------------------------------------------
096100 2300-PRINT-SUBTOTAL.
096133*   REPORT WRITER OWNS THE LINE SPACING HERE (LINE PLUS 2 ON THE
096166*   SUBTOTAL DETAIL) - WE JUST SUPPLY THE ACCUMULATED FIGURES.
096200     GENERATE ER-SUBTOTAL-LINE.
096233*   RESET THE SCALE-SET SUBTOTAL AFTER PRINTING IT - THE RUN-WIDE
096266*   RS-TOT-EAD/RS-TOT-EL FIGURES (2100) ARE NEVER RESET.
096300     MOVE ZERO TO RS-SS-EAD RS-SS-EL.
096400 2300-EXIT.
096500     EXIT.
096600*
096700*-----------------------------------------------------------------
096800 9000-CLOSE-DOWN.
096900*-----------------------------------------------------------------
096933*   REPORT WRITER TERMINATE (DONE BACK IN 1000/2000) FLUSHES THE
096966*   LAST PAGE BEFORE THIS CLOSE, SO NOTHING IS LOST OFF THE PRINT.
097000     CLOSE SCALEDEF METADATA EXPOSURE ELPOST VALRPT ELRPT.
097100*
